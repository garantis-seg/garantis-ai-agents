000100******************************************************************
000110*  COPYBOOK    : MODELRAT                                        *
000120*  APLICACION  : SEGUROS - GARANTIAS JUDICIALES                  *
000130*  DESCRIPCION : LAYOUT DEL TARIFARIO DE MODELOS (MODEL-RATE),   *
000140*              : CARGADO POR SGJ31001 EN LA TABLA DE MEMORIA     *
000150*              : TSB-TARIFARIO-TABLA AL INICIO DE CORRIDA.       *
000160*  LONGITUD    : 50 POSICIONES                                   *
000170******************************************************************
000180*  HISTORIAL DE CAMBIOS                                          *
000190*  FECHA       PROGRAMADOR  PETICION   DESCRIPCION               *
000200*  10/03/1989  PEDR         INIC-0001  CREACION DEL LAYOUT       *
000210******************************************************************
000220 01  REG-TARIFA-MODELO.
000230     05  MR-MODEL-NAME            PIC X(30).
000240     05  MR-INPUT-RATE            PIC 9(03)V9(04).
000250     05  MR-OUTPUT-RATE           PIC 9(03)V9(04).
000260     05  FILLER                   PIC X(06).
