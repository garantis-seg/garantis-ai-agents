000100******************************************************************
000110*  COPYBOOK    : CASEIN                                          *
000120*  APLICACION  : SEGUROS - GARANTIAS JUDICIALES                  *
000130*  DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA AL BATCH DE      *
000140*              : PUNTEO DE OPORTUNIDAD (CASE-ANALYSIS), LEIDO    *
000150*              : POR SGJ31001 DESDE EL ARCHIVO CASEIN.  LLEGA    *
000160*              : CON EL ARBOL DE DECISION YA EVALUADO AGUAS      *
000170*              : ARRIBA (5 NODOS) PARA CADA EXPEDIENTE.          *
000180*  LONGITUD    : 140 POSICIONES                                  *
000190******************************************************************
000200*  HISTORIAL DE CAMBIOS                                          *
000210*  FECHA       PROGRAMADOR  PETICION   DESCRIPCION               *
000220*  10/03/1989  PEDR         INIC-0001  CREACION DEL LAYOUT       *
000230*  22/11/1998  EEDR         Y2K-0047   REVISION FECHAS A 4 DIGI- *
000240*              TOS (ANO COMPLETO) PARA EL CAMBIO DE MILENIO      *
000250******************************************************************
000260 01  REG-ENTRADA-CASO.
000270     05  CA-CASE-NUMBER           PIC X(20).
000280     05  CA-NODE1-ANSWER          PIC X(01).
000290         88  CA-NODE1-RESP-SI             VALUE 'S'.
000300         88  CA-NODE1-RESP-NO             VALUE 'N'.
000310     05  CA-NODE2-PRESENT         PIC X(01).
000320         88  CA-NODE2-CON-DATO            VALUE 'Y'.
000330     05  CA-NODE2-ANSWER          PIC X(01).
000340         88  CA-NODE2-RESP-SI             VALUE 'S'.
000350         88  CA-NODE2-RESP-NO             VALUE 'N'.
000360     05  CA-NODE3-PRESENT         PIC X(01).
000370         88  CA-NODE3-CON-DATO            VALUE 'Y'.
000380     05  CA-MARCO-PRIM-DATE       PIC X(10).
000390     05  CA-MARCO-REC-DATE        PIC X(10).
000400     05  CA-CTX-SUSPENSO          PIC X(01).
000410         88  CA-CTX-SUSPENSO-SI           VALUE 'Y'.
000420     05  CA-CTX-RECUP-JUD         PIC X(01).
000430         88  CA-CTX-RECUP-JUD-SI          VALUE 'Y'.
000440     05  CA-CTX-ACORDO            PIC X(01).
000450         88  CA-CTX-ACORDO-SI             VALUE 'Y'.
000460     05  CA-CTX-FALENCIA          PIC X(01).
000470         88  CA-CTX-FALENCIA-SI           VALUE 'Y'.
000480     05  CA-NODE4-PRESENT         PIC X(01).
000490         88  CA-NODE4-CON-DATO            VALUE 'Y'.
000500     05  CA-NODE4-ANSWER          PIC X(02).
000510         88  CA-NODE4-RESP-SI             VALUE 'SI'.
000520         88  CA-NODE4-RESP-PROB-SI        VALUE 'PS'.
000530         88  CA-NODE4-RESP-INCIERTO       VALUE 'IC'.
000540         88  CA-NODE4-RESP-PROB-NO        VALUE 'PN'.
000550         88  CA-NODE4-RESP-NO             VALUE 'NA'.
000560     05  CA-NODE4-INFBASIS        PIC X(01).
000570         88  CA-NODE4-BASE-DIRECTA        VALUE 'D'.
000580         88  CA-NODE4-BASE-SILENCIO       VALUE 'S'.
000590         88  CA-NODE4-BASE-AUSENCIA       VALUE 'A'.
000600     05  CA-NODE5-PRESENT         PIC X(01).
000610         88  CA-NODE5-CON-DATO            VALUE 'Y'.
000620     05  CA-TYPE-ACTIVE           PIC X(01).
000630         88  CA-RUTA-SUSTITUICAO          VALUE 'A'.
000640         88  CA-RUTA-CONSTITUICAO         VALUE 'B'.
000650     05  CA-5A-TIPO-GARANTIA      PIC X(02).
000660         88  CA-GAR-DEPOSITO-JUD          VALUE 'DJ'.
000670         88  CA-GAR-PENHORA-DINHEIRO      VALUE 'PD'.
000680         88  CA-GAR-PENHORA-BEM-MOVEL     VALUE 'PM'.
000690         88  CA-GAR-PENHORA-IMOVEL        VALUE 'PI'.
000700         88  CA-GAR-FIANCA-BANCARIA       VALUE 'FB'.
000710         88  CA-GAR-SEGURO-GARANTIA       VALUE 'SG'.
000720         88  CA-GAR-HIPOTECA-JUDICIAL     VALUE 'HJ'.
000730         88  CA-GAR-CAUCAO-REAL           VALUE 'CR'.
000740         88  CA-GAR-INDEFINIDA            VALUE 'IN'.
000750         88  CA-GAR-OUTRA                 VALUE 'OU'.
000760     05  CA-5A-ONEROSA            PIC X(01).
000770         88  CA-5A-ONEROSA-SI             VALUE 'Y'.
000780     05  CA-5B-AMEACA             PIC X(01).
000790         88  CA-5B-AMEACA-SI              VALUE 'Y'.
000800     05  CA-5B-EXEC-ATIVO         PIC X(01).
000810         88  CA-5B-EXEC-ATIVO-SI          VALUE 'Y'.
000820     05  CA-5B-ENCERRADO          PIC X(01).
000830         88  CA-5B-ENCERRADO-SI           VALUE 'Y'.
000840     05  CA-VAR-GAR-SILENCIO      PIC X(01).
000850         88  CA-VAR-GAR-SILENCIO-SI       VALUE 'Y'.
000860     05  CA-VAR-PASSIVIDADE       PIC X(01).
000870         88  CA-VAR-PASSIVIDADE-SI        VALUE 'Y'.
000880     05  CA-INPUT-TOKENS          PIC 9(07).
000890     05  CA-OUTPUT-TOKENS         PIC 9(07).
000900     05  CA-MODEL-CODE            PIC X(30).
000910     05  FILLER                   PIC X(34).
