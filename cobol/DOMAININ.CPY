000100******************************************************************
000110*  COPYBOOK    : DOMAININ                                        *
000120*  APLICACION  : SEGUROS - GARANTIAS JUDICIALES                  *
000130*  DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA AL BATCH DE      *
000140*              : CONTEO DE VEREDICTOS DE DOMINIO (DOMAIN-        *
000150*              : VERDICT), LEIDO POR SGJ31003 DESDE DOMAININ.    *
000160*  LONGITUD    : 60 POSICIONES                                   *
000170******************************************************************
000180*  HISTORIAL DE CAMBIOS                                          *
000190*  FECHA       PROGRAMADOR  PETICION   DESCRIPCION               *
000200*  09/03/1990  PEDR         INIC-0003  CREACION DEL LAYOUT       *
000210******************************************************************
000220 01  REG-ENTRADA-DOMINIO.
000230     05  DV-DOMAIN                PIC X(40).
000240     05  DV-SUCCESS               PIC X(01).
000250         88  DV-SUCCESS-SI                VALUE 'Y'.
000260         88  DV-SUCCESS-NO                VALUE 'N'.
000270     05  DV-VALID                 PIC X(01).
000280         88  DV-VALID-SI                  VALUE 'Y'.
000290     05  FILLER                   PIC X(18).
