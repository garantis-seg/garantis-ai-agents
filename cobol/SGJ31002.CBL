000100******************************************************************      
000110* FECHA       : 15/05/1991                                       *      
000120* PROGRAMADOR : PEDRO ENRIQUE DAVILA RIOS                        *      
000130* APLICACION  : FIANZAS                                          *      
000140* PROGRAMA    : SGJ31002, POST-PROCESO DE CATEGORIZACION DE      *      
000150*             : EDITALES                                         *      
000160* TIPO        : BATCH                                            *      
000170* DESCRIPCION : LEE EL RESULTADO DE CATEGORIZACION DE CADA       *      
000180*             : EDITAL (NIVELES L1/L2/L3 YA CLASIFICADOS AGUAS   *      
000190*             : ARRIBA), RESUELVE EL TIPO DEFINITIVO L1 POR      *      
000200*             : EMPATE DE COINCIDENCIAS, DERIVA LAS BANDERAS DE  *      
000210*             : REVISION MANUAL DE L2/L3, RECORTA EL TITULO DEL  *      
000220*             : EDITAL AL ANCHO DE SALIDA Y ESCRIBE EL ARCHIVO   *      
000230*             : DE CATEGORIZACION DEFINITIVA CON SU RESUMEN      *      
000240* ARCHIVOS    : CATEGIN, CATEGOUT                                *      
000250* PROGRAMA(S) : NO APLICA                                        *      
000260******************************************************************      
000270*  HISTORIAL DE CAMBIOS                                          *      
000280*  FECHA       PROG  PETICION    DESCRIPCION                     *      
000290*  15/05/1991  PEDR  INIC-0002   CREACION DEL PROGRAMA           *      
000300*  27/08/1993  PEDR  REQ-00298   SE AGREGA EL RECORTE DE TITULO  *      
000310*              A 60 POSICIONES CON PUNTOS SUSPENSIVOS CUANDO EL  *      
000320*              TITULO ORIGINAL EXCEDE EL ANCHO DE SALIDA         *      
000330*  22/11/1998  EEDR  Y2K-0047    REVISION GENERAL DE CAMPOS DE   *      
000340*              FECHA DEL PROGRAMA (NO APLICA, NO TIENE FECHAS)   *      
000350*  14/02/2001  JAL   REQ-01034   SE CORRIGE EL EMPATE DE ACIERTOS*      
000360*              L1 SERVICIO/PRODUTO; ANTES EL EMPATE FAVORECIA A  *      
000370*              PRODUTO Y DEBE FAVORECER A SERVICO                *      
000380*  19/09/2002  JAL   REQ-01201   SE TABULA EL RESUMEN DE CONSOLA *      
000390*              (ANTES SIETE DISPLAY SEPARADOS) Y SE CAMBIA EL    *      
000400*              RECORTE DE TITULO A TABLA DE CARACTERES PARA      *      
000410*              EVITAR REPETIR LA MISMA REFERENCIA MODIFICADA     *      
000420******************************************************************      
000430*             NOMBRE DEL PASO DE JCL Y DEL MIEMBRO EN LA                
000440*             LIBRERIA FUENTE DE LA APLICACION DE FIANZAS               
000450 IDENTIFICATION DIVISION.                                               
000460 PROGRAM-ID.    SGJ31002.                                               
000470*             PROGRAMADOR ORIGINAL; VER HISTORIAL DE CAMBIOS            
000480*             ARRIBA PARA LAS MANOS QUE SIGUIERON                       
000490 AUTHOR.        PEDRO ENRIQUE DAVILA RIOS.                              
000500 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DIVISION FIANZAS.              
000510 DATE-WRITTEN.  15/05/1991.                                             
000520*             SE DEJA EN BLANCO; EL OPERADOR DE COMPILACION LO          
000530*             COMPLETA AL GENERAR EL LOAD MODULE                        
000540 DATE-COMPILED.                                                         
000550 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                  
000560*             LA ENVIRONMENT DIVISION FIJA LOS NOMBRES LOGICOS DE       
000570*             ARCHIVO (SELECT) Y EL SALTO DE PAGINA DEL REPORTE         
000580 ENVIRONMENT DIVISION.                                                  
000590 CONFIGURATION SECTION.                                                 
000600 SPECIAL-NAMES.                                                         
000610*             C01 QUEDA DECLARADO POR CONSISTENCIA CON LOS DEMAS        
000620*             PROGRAMAS DEL SHOP, AUNQUE ESTE PASO NO IMPRIME RPTOUT    
000630     C01 IS TOP-OF-FORM.                                                
000640 INPUT-OUTPUT SECTION.                                                  
000650 FILE-CONTROL.                                                          
000660*--------> ENTRADA DE EDITALES YA CATEGORIZADOS (L1/L2/L3)              
000670*           CADA REGISTRO TRAE EL RESULTADO DEL CLASIFICADOR AGUAS      
000680*           ARRIBA, TODAVIA SIN RESOLVER EMPATES NI BANDERAS DE REVISION
000690     SELECT CATEGIN  ASSIGN TO CATEGIN                                  
000700                     FILE STATUS IS FS-CATEGIN.                         
000710*--------> SALIDA DE LA CATEGORIZACION DEFINITIVA                       
000720*           UN REGISTRO POR EDITAL CON EL TIPO L1 YA RESUELTO, LAS      
000730*           BANDERAS DE REVISION L2/L3 Y EL TITULO YA RECORTADO         
000740     SELECT CATEGOUT ASSIGN TO CATEGOUT                                 
000750                     FILE STATUS IS FS-CATEGOUT.                        
000760 DATA DIVISION.                                                         
000770 FILE SECTION.                                                          
000780*             LAYOUT DE ENTRADA EN COPYBOOK CATEGIN.CPY                 
000790 FD  CATEGIN.                                                           
000800     COPY CATEGIN.                                                      
000810*             LAYOUT DE SALIDA EN COPYBOOK CATEGOUT.CPY                 
000820 FD  CATEGOUT.                                                          
000830     COPY CATEGOUT.                                                     
000840 WORKING-STORAGE SECTION.                                               
000850*             VARIABLES FILE STATUS DE LOS 2 ARCHIVOS DEL PASO          
000860 01  WKS-ESTADOS-ARCHIVOS.                                              
000870*             ENTRADA: CATEGORIZACION L1/L2/L3 YA HECHA AGUAS ARRIBA    
000880     05  FS-CATEGIN              PIC 9(02) VALUE ZEROS.                 
000890*             SALIDA: CATEGORIZACION DEFINITIVA DE ESTE PROGRAMA        
000900     05  FS-CATEGOUT             PIC 9(02) VALUE ZEROS.                 
000910*                     SWITCH DE CONTROL DE LECTURA                      
000920 01  WKS-SWITCHES.                                                      
000930*             FIN DE ARCHIVO DE CATEGIN (CORTA EL PERFORM UNTIL         
000940*             DEL PARRAFO 100-MAIN)                                     
000950     05  WKS-FIN-CATEGIN         PIC X(01) VALUE 'N'.                   
000960         88  WKS-FIN-CATEGIN-SI           VALUE 'Y'.                    
000970*             AREA DE TRABAJO PARA RECORRER EL TITULO CARACTER POR      
000980*             CARACTER AL LOCALIZAR EL FINAL DE TEXTO UTIL (SIN         
000990*             BLANCOS A LA DERECHA) - VER PARRAFO 241                   
001000 01  WKS-TITULO-TRABAJO          PIC X(80).                             
001010*             VISTA POR CARACTER DEL TITULO, PARA PROBAR BLANCO A       
001020*             BLANCO DE DERECHA A IZQUIERDA                             
001030 01  WKS-TITULO-TABLA REDEFINES WKS-TITULO-TRABAJO.                     
001040     05  WKS-TITULO-CARACTER     PIC X(01) OCCURS 80 TIMES.             
001050*             LARGO REAL DEL TITULO (SIN BLANCOS A LA DERECHA),         
001060*             CALCULADO POR 241 ANTES DE DECIDIR EL RECORTE             
001070 01  WKS-LONGITUD-TITULO         PIC 9(02) COMP.                        
001080*             NO USADO POR NINGUN PARRAFO ACTUAL; SE CONSERVA DEL       
001090*             DISENO ORIGINAL DEL RECORTE DE TITULO (REQ-00298)         
001100 01  WKS-POSICION-CORTE          PIC 9(02) COMP.                        
001110*                     CONTADORES DE LOTE                                
001120*             ALIMENTAN EL RESUMEN DE CONSOLA (SERIE 800) AL FINAL      
001130*             DE LA CORRIDA; EL ORDEN DE LOS 7 CAMPOS DEBE COINCIDIR    
001140*             CON TSB-ETIQUETAS-RESUMEN MAS ABAJO                       
001150 01  WKS-CONTADORES-LOTE.                                               
001160*             TOTAL DE EDITALES LEIDOS DE CATEGIN                       
001170     05  WKS-EDITALES-LEIDOS     PIC 9(07) COMP VALUE 0.                
001180*             EDITALES QUE LLEGARON A ESCRIBIRSE EN CATEGOUT            
001190     05  WKS-EDITALES-ESCRITOS   PIC 9(07) COMP VALUE 0.                
001200*             DESGLOSE POR TIPO L1 DEFINITIVO (210)                     
001210     05  WKS-CONT-SERVICO        PIC 9(07) COMP VALUE 0.                
001220     05  WKS-CONT-PRODUTO        PIC 9(07) COMP VALUE 0.                
001230*             CASOS MARCADOS PARA REVISION MANUAL (220/230)             
001240     05  WKS-CONT-REVISAR-L2     PIC 9(07) COMP VALUE 0.                
001250     05  WKS-CONT-REVISAR-L3     PIC 9(07) COMP VALUE 0.                
001260*             TITULOS QUE EXCEDIERON 60 POSICIONES Y SE RECORTARON      
001270     05  WKS-CONT-TITULO-RECORT  PIC 9(07) COMP VALUE 0.                
001280*             TABLA DE CONTADORES PARA EL RESUMEN POR CONSOLA, EN       
001290*             EL MISMO ORDEN DE TSB-ETIQUETAS-RESUMEN                   
001300 01  WKS-CONTADORES-TABLA REDEFINES WKS-CONTADORES-LOTE.                
001310     05  WKS-CONTADOR-VALOR      PIC 9(07) COMP OCCURS 7 TIMES.         
001320 01  WKS-IDX-CONTADOR            PIC 9(02) COMP VALUE 0.                
001330 01  WKS-EDITADO-TOTAL           PIC ZZZZZZ9.                           
001340*             ETIQUETAS DEL RESUMEN, UNA POR CADA CONTADOR DE           
001350*             WKS-CONTADORES-TABLA, EN EL MISMO ORDEN                   
001360 01  TSB-ETIQUETAS-RESUMEN-INIC.                                        
001370     05  FILLER  PIC X(29) VALUE '  EDITALES LEIDOS .......... '.       
001380     05  FILLER  PIC X(29) VALUE '  EDITALES ESCRITOS ........ '.       
001390     05  FILLER  PIC X(29) VALUE '  CATEGORIA SERVICO ........ '.       
001400     05  FILLER  PIC X(29) VALUE '  CATEGORIA PRODUTO ........ '.       
001410     05  FILLER  PIC X(29) VALUE '  PENDIENTES REVISION L2 ... '.       
001420     05  FILLER  PIC X(29) VALUE '  PENDIENTES REVISION L3 ... '.       
001430     05  FILLER  PIC X(29) VALUE '  TITULOS RECORTADOS ....... '.       
001440 01  TSB-ETIQUETAS-RESUMEN REDEFINES TSB-ETIQUETAS-RESUMEN-INIC.        
001450     05  TSB-ETIQUETA-TXT        PIC X(29) OCCURS 7 TIMES.              
001460 PROCEDURE DIVISION.                                                    
001470*----------------------->  MAIN SECTION  <-----------------------*      
001480*             SECUENCIA DE LA CORRIDA: ABRE LOS 2 ARCHIVOS,             
001490*             PROCESA CATEGIN REGISTRO POR REGISTRO Y EMITE EL          
001500*             RESUMEN DE CONSOLA ANTES DE CERRAR                        
001510 100-MAIN SECTION.                                                      
001520     PERFORM 110-OPEN-DATA                                              
001530*             LECTURA ANTICIPADA (PRIMING READ) ANTES DEL PERFORM       
001540*             UNTIL, PARA NO PROCESAR UN REGISTRO QUE NO EXISTE         
001550     PERFORM 120-LEE-CATEGIN                                            
001560     PERFORM 200-PROCESA-EDITAL UNTIL WKS-FIN-CATEGIN-SI                
001570     PERFORM 800-IMPRIME-RESUMEN                                        
001580*             EL CIERRE VA DESPUES DEL RESUMEN PARA QUE LOS             
001590*             CONTADORES IMPRESOS REFLEJEN TODO LO LEIDO/ESCRITO        
001600     PERFORM 900-CLOSE-DATA                                             
001610     STOP RUN.                                                          
001620 100-MAIN-E. EXIT.                                                      
                                                                                
001630*                ----- APERTURA DE ARCHIVOS -----                       
001640*             SOLO 2 ARCHIVOS EN ESTE PROGRAMA, A DIFERENCIA DE         
001650*             SGJ31001; CUALQUIER FS DISTINTO DE CERO ES FATAL          
001660 110-OPEN-DATA SECTION.                                                 
001670     OPEN INPUT  CATEGIN                                                
001680     OPEN OUTPUT CATEGOUT                                               
001690     IF FS-CATEGIN NOT = 0 OR FS-CATEGOUT NOT = 0                       
001700*             SE MUESTRAN LOS DOS FILE-STATUS PARA QUE EL OPERADOR      
001710*             IDENTIFIQUE DE INMEDIATO CUAL ARCHIVO FALLO               
001720         DISPLAY "ERROR ABRIENDO ARCHIVOS DE SGJ31002 - CATEGIN="       
001730                 FS-CATEGIN " CATEGOUT=" FS-CATEGOUT                    
001740                 UPON CONSOLE                                           
001750*             RETURN-CODE 91 ES EL CODIGO DE ABORT ESTANDAR DEL         
001760*             SHOP PARA ERRORES FATALES DE APERTURA/ESCRITURA           
001770         MOVE 91 TO RETURN-CODE                                         
001780         STOP RUN                                                       
001790     END-IF.                                                            
001800 110-OPEN-DATA-E. EXIT.                                                 
                                                                                
001810*             LECTURA SECUENCIAL SIMPLE; EL SWITCH DE FIN DE            
001820*             ARCHIVO CORTA EL PERFORM UNTIL DE 100-MAIN                
001830 120-LEE-CATEGIN SECTION.                                               
001840*             AT END PONE EL SWITCH EN SI; NO HAY MANEJO DE FS          
001850*             DISTINTO PORQUE CATEGIN ES SECUENCIAL DE SOLO LECTURA     
001860     READ CATEGIN                                                       
001870         AT END SET WKS-FIN-CATEGIN-SI TO TRUE                          
001880     END-READ.                                                          
001890 120-LEE-CATEGIN-E. EXIT.                                               
001900*------------> SERIE 200, PROCESO DE UN EDITAL <------------------      
001910*             SECUENCIA COMPLETA DE UN EDITAL: RESUELVE EL TIPO         
001920*             L1, DERIVA LAS BANDERAS DE REVISION L2/L3, RECORTA        
001930*             EL TITULO, ACUMULA LOS CONTADORES Y ESCRIBE EL            
001940*             REGISTRO DE SALIDA, EN ESE ORDEN FIJO                     
001950 200-PROCESA-EDITAL SECTION.                                            
001960     ADD 1 TO WKS-EDITALES-LEIDOS                                       
001970*             MOVE SPACES LIMPIA CUALQUIER RASTRO DEL EDITAL            
001980*             ANTERIOR ANTES DE LLENAR LOS CAMPOS DE NEGOCIO            
001990     MOVE SPACES TO REG-SALIDA-CATEGORIA                                
002000*             EL IDENTIFICADOR DEL EDITAL VIAJA SIN CAMBIOS DE          
002010*             CATEGIN A CATEGOUT, PARA PODER CRUZAR AMBOS ARCHIVOS      
002020     MOVE CG-EDITAL-ID TO CO-EDITAL-ID                                  
002030     PERFORM 210-RESUELVE-TIPO-L1                                       
002040     PERFORM 220-RESUELVE-REVISION-L2                                   
002050     PERFORM 230-RESUELVE-REVISION-L3                                   
002060     PERFORM 240-RECORTA-TITULO                                         
002070     PERFORM 250-ACUMULA-TIPO                                           
002080*             SE ESCRIBE EL REGISTRO YA COMPLETO, CON EL TIPO L1,       
002090*             LAS BANDERAS L2/L3 Y EL TITULO RECORTADO RESUELTOS        
002100     WRITE REG-SALIDA-CATEGORIA                                         
002110     IF FS-CATEGOUT = 0                                                 
002120         ADD 1 TO WKS-EDITALES-ESCRITOS                                 
002130     ELSE                                                               
002140*             ERROR DE ESCRITURA: SE ABORTA DE INMEDIATO EN VEZ         
002150*             DE SEGUIR PROCESANDO CON UN ARCHIVO DE SALIDA DANADO      
002160         DISPLAY "ERROR ESCRIBIENDO CATEGOUT, EDITAL "                  
002170                 CG-EDITAL-ID " FS=" FS-CATEGOUT                        
002180                 UPON CONSOLE                                           
002190         MOVE 91 TO RETURN-CODE                                         
002200         PERFORM 900-CLOSE-DATA                                         
002210         STOP RUN                                                       
002220     END-IF                                                             
002230*             LECTURA DEL SIGUIENTE EDITAL PARA LA PROXIMA VUELTA       
002240*             DEL PERFORM UNTIL EN 100-MAIN                             
002250     PERFORM 120-LEE-CATEGIN.                                           
002260 200-PROCESA-EDITAL-E. EXIT.                                            
002270*          ----- EMPATE FAVORECE A SERVICO (REQ-01034) -----            
002280*             ANTES DE LA REQ-01034 EL EMPATE (HITS IGUALES)            
002290*             FAVORECIA A PRODUTO; LA PETICION 01034 CORRIGIO LA        
002300*             COMPARACION PARA QUE EL EMPATE FAVOREZCA A SERVICO        
002310 210-RESUELVE-TIPO-L1 SECTION.                                    R01034
002320*             LA COMPARACION ES >= (NO >) PARA QUE EL EMPATE            
002330*             CAIGA EN LA RAMA DEL THEN Y QUEDE COMO SERVICO            
002340     IF CG-L1-SVC-HITS >= CG-L1-PRD-HITS                                
002350         MOVE 'SERVICO' TO CO-L1-TYPE                                   
002360     ELSE                                                               
002370         MOVE 'PRODUTO' TO CO-L1-TYPE                                   
002380     END-IF.                                                            
002390 210-RESUELVE-TIPO-L1-E. EXIT.                                          
002400*          ----- REVISION MANUAL DE NIVEL 2 -----                       
002410*             UNA CATEGORIA NUEVA (SIN HISTORIAL) O CON BAJA            
002420*             CONFIANZA DEL CLASIFICADOR AGUAS ARRIBA SE MARCA          
002430*             PARA REVISION MANUAL EN VEZ DE ACEPTARSE DE FORMA CIEGA   
002440 220-RESUELVE-REVISION-L2 SECTION.                                      
002450*             0.70 ES EL UMBRAL DE CONFIANZA MINIMA QUE EL              
002460*             CLASIFICADOR AGUAS ARRIBA CONSIDERA ACEPTABLE SIN         
002470*             OJO HUMANO                                                
002480     IF CG-L2-IS-NEW-SI OR CG-L2-CONFIDENCE < 0.70                      
002490         MOVE 'Y' TO CO-L2-REVIEW                                       
002500     ELSE                                                               
002510         MOVE 'N' TO CO-L2-REVIEW                                       
002520     END-IF.                                                            
002530 220-RESUELVE-REVISION-L2-E. EXIT.                                      
002540*          ----- REVISION MANUAL DE NIVEL 3 -----                       
002550*             MISMO CRITERIO QUE EL NIVEL 2, APLICADO A LA              
002560*             CATEGORIA L3 DE FORMA INDEPENDIENTE                       
002570 230-RESUELVE-REVISION-L3 SECTION.                                      
002580*             MISMO UMBRAL 0.70 QUE EL NIVEL 2; SE REPITE AQUI          
002590*             PORQUE CADA NIVEL TRAE SU PROPIO CG-L3-CONFIDENCE         
002600     IF CG-L3-IS-NEW-SI OR CG-L3-CONFIDENCE < 0.70                      
002610         MOVE 'Y' TO CO-L3-REVIEW                                       
002620     ELSE                                                               
002630         MOVE 'N' TO CO-L3-REVIEW                                       
002640     END-IF.                                                            
002650 230-RESUELVE-REVISION-L3-E. EXIT.                                      
002660*     ----- RECORTE DE TITULO A 60 POSICIONES (REQ-00298) -----         
002670*     SI EL TITULO ORIGINAL, SIN CONTAR BLANCOS A LA DERECHA,           
002680*     EXCEDE 60 POSICIONES, SE CONSERVAN LAS PRIMERAS 57 Y SE           
002690*     AGREGAN TRES PUNTOS SUSPENSIVOS                                   
002700 240-RECORTA-TITULO SECTION.                                      R00298
002710*             SE MIDE EL LARGO REAL DEL TITULO (SIN BLANCOS A LA        
002720*             DERECHA) ANTES DE DECIDIR SI HAY QUE RECORTARLO           
002730*             SE COPIA A UN AREA DE TRABAJO PROPIA PARA NO ALTERAR      
002740*             CG-TITLE (QUE PERTENECE AL REGISTRO DE ENTRADA)           
002750     MOVE CG-TITLE TO WKS-TITULO-TRABAJO                                
002760     MOVE 80 TO WKS-LONGITUD-TITULO                                     
002770     PERFORM 241-REDUCE-LONGITUD-TITULO                                 
002780         UNTIL WKS-LONGITUD-TITULO = 0                                  
002790         OR WKS-TITULO-CARACTER(WKS-LONGITUD-TITULO) NOT = SPACE        
002800*             SOLO SE RECORTA SI EL TITULO REAL PASA DE 60              
002810*             POSICIONES; LOS 3 PUNTOS SUSPENSIVOS OCUPAN LAS           
002820*             ULTIMAS 3 DE LAS 60, POR ESO SE CONSERVAN SOLO 57         
002830     IF WKS-LONGITUD-TITULO > 60                                        
002840         MOVE CG-TITLE(1:57) TO CO-TITLE(1:57)                          
002850         MOVE '...' TO CO-TITLE(58:3)                                   
002860         ADD 1 TO WKS-CONT-TITULO-RECORT                                
002870     ELSE                                                               
002880*             TITULO CORTO: SE COPIA TAL CUAL, SIN RECORTE              
002890         MOVE CG-TITLE(1:WKS-LONGITUD-TITULO)                           
002900              TO CO-TITLE(1:WKS-LONGITUD-TITULO)                        
002910     END-IF.                                                            
002920 240-RECORTA-TITULO-E. EXIT.                                            
                                                                                
002930*             DESCUENTA UNA POSICION POR VUELTA DEL PERFORM UNTIL       
002940*             DE ARRIBA, BUSCANDO DE DERECHA A IZQUIERDA EL             
002950*             PRIMER CARACTER QUE NO SEA BLANCO                         
002960 241-REDUCE-LONGITUD-TITULO SECTION.                                    
002970*             UNA SOLA RESTA POR VUELTA; EL PERFORM UNTIL DE 240        
002980*             ES QUIEN DECIDE CUANDO PARAR DE LLAMAR A ESTE PARRAFO     
002990     SUBTRACT 1 FROM WKS-LONGITUD-TITULO.                               
003000 241-REDUCE-LONGITUD-TITULO-E. EXIT.                                    
003010*          ----- ACUMULACION DE TOTALES DE CONTROL -----                
003020*             ALIMENTA EL RESUMEN DE CONSOLA DE LA SERIE 800 AL         
003030*             FINAL DE LA CORRIDA                                       
003040 250-ACUMULA-TIPO SECTION.                                              
003050*             UN EDITAL SOLO CUENTA PARA SERVICO O PARA PRODUTO,        
003060*             NUNCA PARA LOS DOS                                        
003070     IF CO-L1-TYPE-SERVICO                                              
003080         ADD 1 TO WKS-CONT-SERVICO                                      
003090     ELSE                                                               
003100         ADD 1 TO WKS-CONT-PRODUTO                                      
003110     END-IF                                                             
003120*             LAS BANDERAS DE REVISION L2 Y L3 SON INDEPENDIENTES;      
003130*             UN MISMO EDITAL PUEDE SUMAR A LAS DOS O A NINGUNA         
003140     IF CO-L2-REVIEW-SI                                                 
003150         ADD 1 TO WKS-CONT-REVISAR-L2                                   
003160     END-IF                                                             
003170     IF CO-L3-REVIEW-SI                                                 
003180         ADD 1 TO WKS-CONT-REVISAR-L3                                   
003190     END-IF.                                                            
003200 250-ACUMULA-TIPO-E. EXIT.                                              
003210*------------> SERIE 800, RESUMEN DE CONTROL POR CONSOLA <--------      
003220*             REQ-01201: ANTES ERAN SIETE DISPLAY SEPARADOS, UNO        
003230*             POR CONTADOR; SE TABULO CONTRA WKS-CONTADORES-TABLA       
003240*             Y TSB-ETIQUETAS-RESUMEN PARA NO REPETIR LA MISMA          
003250*             LOGICA DE DISPLAY SIETE VECES                             
003260 800-IMPRIME-RESUMEN SECTION.                                     R01201
003270     DISPLAY "========================================"                 
003280             UPON CONSOLE                                               
003290     DISPLAY "  SGJ31002 - RESUMEN DE CATEGORIZACION   "                
003300             UPON CONSOLE                                               
003310*             EL INDICE ARRANCA EN 1 PORQUE OCCURS Y SUBSCRIPT EN       
003320*             ESTE SHOP SON SIEMPRE BASE 1, NUNCA BASE 0                
003330*             UN DISPLAY POR CADA UNO DE LOS 7 CONTADORES, EN EL        
003340*             MISMO ORDEN EN QUE QUEDARON DEFINIDOS EN                  
003350*             WKS-CONTADORES-LOTE Y TSB-ETIQUETAS-RESUMEN               
003360     MOVE 1 TO WKS-IDX-CONTADOR                                         
003370     PERFORM 801-ESCRIBE-CONTADOR                                       
003380         UNTIL WKS-IDX-CONTADOR > 7                                     
003390     DISPLAY "========================================"                 
003400             UPON CONSOLE.                                              
003410 800-IMPRIME-RESUMEN-E. EXIT.                                           
                                                                                
003420*             WKS-CONTADORES-TABLA Y TSB-ETIQUETAS-RESUMEN              
003430*             COMPARTEN EL MISMO INDICE, POR ESO UNA SOLA VUELTA        
003440*             DE ESTE PARRAFO BASTA PARA EMPAREJAR VALOR Y ETIQUETA     
003450 801-ESCRIBE-CONTADOR SECTION.                                          
003460     MOVE WKS-CONTADOR-VALOR(WKS-IDX-CONTADOR)                          
003470         TO WKS-EDITADO-TOTAL                                           
003480     DISPLAY TSB-ETIQUETA-TXT(WKS-IDX-CONTADOR) WKS-EDITADO-TOTAL       
003490             UPON CONSOLE                                               
003500     ADD 1 TO WKS-IDX-CONTADOR.                                         
003510 801-ESCRIBE-CONTADOR-E. EXIT.                                          
                                                                                
003520*                ----- CIERRE DE ARCHIVOS -----                         
003530*             SE LLAMA TANTO AL FINAL NORMAL DEL BATCH COMO DESDE       
003540*             EL ABORT POR ERROR DE ESCRITURA EN 200, PARA NO           
003550*             DEJAR ARCHIVOS ABIERTOS AL TERMINAR EL PASO               
003560 900-CLOSE-DATA SECTION.                                                
003570*             NO SE VALIDA FS AL CERRAR; EL SHOP ACEPTA QUE UN          
003580*             ERROR DE CLOSE AL FINAL DEL PASO NO ES FATAL              
003590     CLOSE CATEGIN                                                      
003600     CLOSE CATEGOUT.                                                    
003610 900-CLOSE-DATA-E. EXIT.                                                
                                                                                
