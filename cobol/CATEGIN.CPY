000100******************************************************************
000110*  COPYBOOK    : CATEGIN                                         *
000120*  APLICACION  : SEGUROS - GARANTIAS JUDICIALES                  *
000130*  DESCRIPCION : LAYOUT DEL REGISTRO DE ENTRADA AL BATCH DE      *
000140*              : POST-PROCESO DE CATEGORIZACION (CATEG-RESULT),  *
000150*              : LEIDO POR SGJ31002 DESDE EL ARCHIVO CATEGIN.    *
000160*  LONGITUD    : 120 POSICIONES                                  *
000170******************************************************************
000180*  HISTORIAL DE CAMBIOS                                          *
000190*  FECHA       PROGRAMADOR  PETICION   DESCRIPCION               *
000200*  15/05/1991  PEDR         INIC-0002  CREACION DEL LAYOUT       *
000210******************************************************************
000220 01  REG-ENTRADA-CATEGORIA.
000230     05  CG-EDITAL-ID             PIC X(10).
000240     05  CG-L1-SVC-HITS           PIC 9(02).
000250     05  CG-L1-PRD-HITS           PIC 9(02).
000260     05  CG-L2-IS-NEW             PIC X(01).
000270         88  CG-L2-IS-NEW-SI              VALUE 'Y'.
000280     05  CG-L2-CONFIDENCE         PIC 9V99.
000290     05  CG-L3-IS-NEW             PIC X(01).
000300         88  CG-L3-IS-NEW-SI              VALUE 'Y'.
000310     05  CG-L3-CONFIDENCE         PIC 9V99.
000320     05  CG-TITLE                 PIC X(80).
000330     05  FILLER                   PIC X(18).
