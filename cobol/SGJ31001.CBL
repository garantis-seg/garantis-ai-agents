000100******************************************************************      
000110* FECHA       : 15/01/1990                                       *      
000120* PROGRAMADOR : PEDRO ENRIQUE DAVILA RIOS                        *      
000130* APLICACION  : FIANZAS                                          *      
000140* PROGRAMA    : SGJ31001, CORRIDA PRINCIPAL DE PUNTEO DE         *      
000150*             : OPORTUNIDAD DE GARANTIAS JUDICIALES              *      
000160* TIPO        : BATCH                                            *      
000170* DESCRIPCION : LEE EL ARCHIVO DE ANALISIS DE CASOS (ARBOL DE    *      
000180*             : 5 NODOS YA EVALUADO AGUAS ARRIBA), APLICA EL     *      
000190*             : MOTOR DE DECISION DE TIMING COMERCIAL (AGORA /   *      
000200*             : ACOMPANHAR / PASSOU), CALCULA EL PUNTEO 0-10 CON *      
000210*             : SU DESGLOSE DE PENALIDADES Y BONOS, DERIVA EL    *      
000220*             : DIAGNOSTICO LEGADO Y LA RECOMENDACION, COTIZA EL *      
000230*             : COSTO DE LA CORRIDA CONTRA EL TARIFARIO DE       *      
000240*             : MODELOS, ESCRIBE EL ARCHIVO DE CASOS PUNTEADOS Y *      
000250*             : EMITE EL REPORTE RESUMEN DE CONTROL              *      
000260* ARCHIVOS    : RUNPARM, MODELRAT, CASEIN, SCOREOUT, RPTOUT      *      
000270* PROGRAMA(S) : NO APLICA                                        *      
000280******************************************************************      
000290*  HISTORIAL DE CAMBIOS                                          *      
000300*  FECHA       PROG  PETICION    DESCRIPCION                     *      
000310*  15/01/1990  PEDR  INIC-0001   CREACION DEL PROGRAMA, LECTURA  *      
000320*              SECUENCIAL Y ESCRITURA DEL ARCHIVO DE SALIDA      *      
000330*  03/06/1991  PEDR  REQ-00134   SE AGREGA LA RUTA 5B (CONSTI-   *      
000340*              TUICAO) QUE NO EXISTIA EN LA VERSION ORIGINAL     *      
000350*  19/09/1992  EEDR  REQ-00271   SE AGREGA EL CALCULO DE COSTO   *      
000360*              CONTRA EL TARIFARIO DE MODELOS (MODELRAT)         *      
000370*  02/02/1994  PEDR  REQ-00355   SE CORRIGE EL REDONDEO DEL      *      
000380*              PUNTEO FINAL CUANDO APLICA EL MULTIPLICADOR DE    *      
000390*              GRAVEDAD (0.75); ANTES TRUNCABA EN VEZ DE REDON-  *      
000400*              DEAR AL ALZA                                      *      
000410*  11/04/1995  JAL   REQ-00402   SE AGREGA EL SWITCH UPSI-0 PARA *      
000420*              PERMITIR EL DESGLOSE DE PUNTEO POR CASO EN        *      
000430*              CONSOLA CUANDO SE REQUIERE PARA AUDITORIA         *      
000440*  22/11/1998  EEDR  Y2K-0047    REVISION DEL MANEJO DE FECHAS A *      
000450*              4 DIGITOS DE ANO; LA TABLA DE DIAS TRANSCURRIDOS  *      
000460*              SE REESCRIBE SIN DEPENDER DEL SIGLO IMPLICITO     *      
000470*  14/07/1999  EEDR  REQ-00912   SE AMPLIA EL RELLENO DEL        *      
000480*              REGISTRO DE SALIDA (VER COPYBOOK SCOREOUT)        *      
000490*  05/03/2003  JAL   REQ-01188   SE AGREGA LA BUSQUEDA POR       *      
000500*              PREFIJO DEL NOMBRE DE MODELO CUANDO NO HAY        *      
000510*              COINCIDENCIA EXACTA EN EL TARIFARIO               *      
000520*  17/02/2004  PEDR  REQ-01299   AUDITORIA DETECTO QUE LOS CASOS *      
000530*              QUE SALEN POR 401-EARLY-EXIT-1 A 405-EARLY-EXIT-5 *      
000540*              DEJABAN WKS-BASE-SCORE-CALC SIN ASIGNAR; EL CAMPO *      
000550*              SOLO SE LLENABA EN 450-CALCULO-SCORE-FINAL Y      *      
000560*              SC-SCORE-BASE SALIA CON EL VALOR DEL EXPEDIENTE   *      
000570*              ANTERIOR (O CEROS EN EL PRIMERO).  SE FIJA EL     *      
000580*              VALOR CORRECTO (2 O 6 SEGUN LA SALIDA) EN CADA    *      
000590*              PARRAFO DE SALIDA ANTICIPADA                      *      
000600*  03/03/2004  PEDR  REQ-01310   EL TEXTO DE RECOMENDACAO PARA   *      
000610*              AGORA_SUBSTITUICAO (64 BYTES) SE TRUNCABA AL      *      
000620*              MOVERLO A SC-RECOMENDACAO PIC X(60); SE AMPLIA EL *      
000630*              CAMPO A X(64) EN EL COPYBOOK SCOREOUT (REDUCIENDO *      
000640*              EL RELLENO) Y SE ACTUALIZA EL COMENTARIO DE 510   *      
000650******************************************************************      
000660*             NOMBRE DEL PASO DE JCL Y DEL MIEMBRO EN LA                
000670*             LIBRERIA FUENTE DE LA APLICACION DE FIANZAS               
000680 IDENTIFICATION DIVISION.                                               
000690 PROGRAM-ID.    SGJ31001.                                               
000700*             PROGRAMADOR ORIGINAL; VER HISTORIAL DE CAMBIOS            
000710*             ARRIBA PARA LAS MANOS QUE SIGUIERON                       
000720 AUTHOR.        PEDRO ENRIQUE DAVILA RIOS.                              
000730 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DIVISION FIANZAS.              
000740 DATE-WRITTEN.  15/01/1990.                                             
000750*             SE DEJA EN BLANCO; EL OPERADOR DE COMPILACION LO          
000760*             COMPLETA AL GENERAR EL LOAD MODULE                        
000770 DATE-COMPILED.                                                         
000780 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                  
000790*             LA ENVIRONMENT DIVISION FIJA LOS NOMBRES LOGICOS DE       
000800*             ARCHIVO (SELECT) Y LOS SWITCHES/CLASES PROPIOS DE         
000810*             ESTE PROGRAMA (SPECIAL-NAMES)                             
000820 ENVIRONMENT DIVISION.                                                  
000830 CONFIGURATION SECTION.                                                 
000840 SPECIAL-NAMES.                                                         
000850*             C01 CONTROLA EL SALTO DE PAGINA DEL RPTOUT                
000860     C01 IS TOP-OF-FORM                                                 
000870*             UPSI-0 ENCENDIDO DESDE JCL HABILITA EL DESGLOSE           
000880*             DE PUNTEO POR CASO EN CONSOLA (VER PARRAFO 520,           
000890*             REQ-00402 DEL 11/04/1995)                                 
000900     UPSI-0 IS WS-DETALLE ON  STATUS IS WS-DETALLE-ON             R00402
000910                          OFF STATUS IS WS-DETALLE-OFF                  
000920*             CLASE USADA PARA VALIDAR DIA/MES/ANO NUMERICOS            
000930*             EN 310-VALIDA-FECHA SIN DEPENDER DE FUNCION ALGUNA        
000940     CLASS CLASE-NUMERICA IS '0' THRU '9'.                              
000950 INPUT-OUTPUT SECTION.                                                  
000960 FILE-CONTROL.                                                          
000970*--------> PARAMETRO DE FECHA DE CORRIDA (UNA LINEA)                    
000980*           UN SOLO REGISTRO DE 10 POSICIONES CON LA FECHA DD/MM/AAAA   
000990*           QUE EL JCL LE PASA A LA CORRIDA; SE USA COMO "HOY" PARA     
001000*           TODO EL CALCULO TEMPORAL DEL LOTE                           
001010     SELECT RUNPARM  ASSIGN TO RUNPARM                                  
001020                     FILE STATUS IS FS-RUNPARM.                         
001030*--------> TARIFARIO DE MODELOS, SE CARGA A TABLA EN MEMORIA            
001040*           UN REGISTRO POR MODELO CON SUS TARIFAS DE INPUT/OUTPUT;     
001050*           SE LEE COMPLETO AL INICIO (PARRAFO 120) Y QUEDA RESIDENTE   
001060*           EN TSB-TARIFARIO-TABLA PARA TODA LA CORRIDA                 
001070     SELECT MODELRAT ASSIGN TO MODELRAT                                 
001080                     FILE STATUS IS FS-MODELRAT.                        
001090*--------> ENTRADA DE CASOS ANALIZADOS (ARBOL DE 5 NODOS)               
001100*           CADA REGISTRO TRAE EL VEREDICTO YA TOMADO AGUAS ARRIBA      
001110*           PARA LOS 5 NODOS DEL ARBOL DE ANALISIS DE GARANTIA          
001120     SELECT CASEIN   ASSIGN TO CASEIN                                   
001130                     FILE STATUS IS FS-CASEIN.                          
001140*--------> SALIDA DE CASOS PUNTEADOS                                    
001150*           UN REGISTRO POR CASO CON EL PUNTEO, EL DESGLOSE DE          
001160*           PENALIDADES/BONOS Y LA RECOMENDACION (LAYOUT SCOREOUT)      
001170     SELECT SCOREOUT ASSIGN TO SCOREOUT                                 
001180                     FILE STATUS IS FS-SCOREOUT.                        
001190*--------> REPORTE RESUMEN DE CONTROL                                   
001200*           REPORTE DE UNA SOLA PAGINA CON LOS CONTADORES DE LA         
001210*           CORRIDA, EMITIDO AL FINAL EN EL PARRAFO 800                 
001220     SELECT RPTOUT   ASSIGN TO RPTOUT                                   
001230                     FILE STATUS IS FS-RPTOUT.                          
001240 DATA DIVISION.                                                         
001250 FILE SECTION.                                                          
001260******************************************************************      
001270*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *      
001280******************************************************************      
001290*             REGISTRO UNICO DE 10 BYTES, SIN ESTRUCTURA INTERNA        
001300 FD  RUNPARM.                                                           
001310 01  RUNPARM-REGISTRO            PIC X(10).                             
001320*             LAYOUT DEL TARIFARIO EN COPYBOOK MODELRAT.CPY             
001330 FD  MODELRAT.                                                          
001340     COPY MODELRAT.                                                     
001350*             LAYOUT DEL ARBOL DE 5 NODOS EN COPYBOOK CASEIN.CPY        
001360 FD  CASEIN.                                                            
001370     COPY CASEIN.                                                       
001380*             LAYOUT DEL CASO PUNTEADO EN COPYBOOK SCOREOUT.CPY         
001390 FD  SCOREOUT.                                                          
001400     COPY SCOREOUT.                                                     
001410*             LINEA DE REPORTE GENERICA DE 132 POSICIONES; SE           
001420*             REDEFINE EN 4 VISTAS SEGUN EL TIPO DE LINEA A             
001430*             IMPRIMIR (TITULO, CONTADOR, TOKENS, COSTO) EN VEZ         
001440*             DE TENER UN FD SEPARADO POR CADA FORMATO DE LINEA         
001450 FD  RPTOUT.                                                            
001460 01  RPTOUT-LINEA                PIC X(132).                            
001470*             LINEA DE TITULO DEL REPORTE (FECHA DE CORRIDA)            
001480 01  RPT-LINEA-TITULO REDEFINES RPTOUT-LINEA.                           
001490     05  RPT-LT-TITULO           PIC X(50).                             
001500     05  RPT-LT-FECHA            PIC X(10).                             
001510     05  FILLER                  PIC X(72).                             
001520*             LINEA DE UN CONTADOR DE LOTE (CASOS LEIDOS/SCORED/        
001530*             ERROR/POR CLASE DE TIMING)                                
001540 01  RPT-LINEA-CONTADOR REDEFINES RPTOUT-LINEA.                         
001550     05  RPT-LC-TEXTO            PIC X(23).                             
001560     05  RPT-LC-VALOR            PIC ZZZ9.                              
001570     05  FILLER                  PIC X(105).                            
001580*             LINEA DEL TOTAL DE TOKENS CONSUMIDOS EN LA CORRIDA        
001590 01  RPT-LINEA-TOKENS REDEFINES RPTOUT-LINEA.                           
001600     05  RPT-LTK-TEXTO           PIC X(19).                             
001610     05  RPT-LTK-VALOR           PIC ZZZZZZZ9.                          
001620     05  FILLER                  PIC X(105).                            
001630*             LINEA DEL COSTO TOTAL DE LA CORRIDA CONTRA EL             
001640*             TARIFARIO DE MODELOS                                      
001650 01  RPT-LINEA-COSTO REDEFINES RPTOUT-LINEA.                            
001660     05  RPT-LCO-TEXTO           PIC X(18).                             
001670     05  RPT-LCO-VALOR           PIC ZZZ9.999999.                       
001680     05  FILLER                  PIC X(103).                            
001690 WORKING-STORAGE SECTION.                                               
001700*                     VARIABLES FILE STATUS                             
001710*             SE PONEN EN 97 (OPTIONAL FILE VACIO EN ALGUNOS            
001720*             COMPILADORES) A CERO ANTES DE EVALUAR ERROR REAL          
001730*             DE APERTURA, EN 110-APERTURA-ARCHIVOS                     
001740 01  WKS-ESTADOS-ARCHIVOS.                                              
001750*             ARCHIVO DE PARAMETROS DE LA CORRIDA (FECHA)               
001760     05  FS-RUNPARM              PIC 9(02) VALUE ZEROS.                 
001770*             TARIFARIO DE MODELOS                                      
001780     05  FS-MODELRAT             PIC 9(02) VALUE ZEROS.                 
001790*             CASOS DE ENTRADA A PUNTEAR                                
001800     05  FS-CASEIN               PIC 9(02) VALUE ZEROS.                 
001810*             CASOS PUNTEADOS DE SALIDA                                 
001820     05  FS-SCOREOUT              PIC 9(02) VALUE ZEROS.                
001830*             REPORTE RESUMEN DE CONTROL                                
001840     05  FS-RPTOUT               PIC 9(02) VALUE ZEROS.                 
001850*                     SWITCHES DE CONTROL DE LECTURA                    
001860 01  WKS-SWITCHES.                                                      
001870*             FIN DE ARCHIVO DE CASEIN (CORTA EL PERFORM UNTIL          
001880*             DEL PARRAFO 100-PRINCIPAL)                                
001890     05  WKS-FIN-CASEIN          PIC X(01) VALUE 'N'.                   
001900         88  WKS-FIN-CASEIN-SI            VALUE 'Y'.                    
001910*             FIN DE ARCHIVO DE MODELRAT (CARGA DEL TARIFARIO)          
001920     05  WKS-FIN-MODELRAT        PIC X(01) VALUE 'N'.                   
001930         88  WKS-FIN-MODELRAT-SI          VALUE 'Y'.                    
001940*             EL CASO TRAE LOS CAMPOS OBLIGATORIOS (210)                
001950     05  WKS-REGISTRO-VALIDO     PIC X(01) VALUE 'Y'.                   
001960         88  WKS-REGISTRO-VALIDO-SI       VALUE 'Y'.                    
001970*             YA SE DETERMINO LA CLASE DE TIMING DEL CASO, YA           
001980*             SEA POR UNA SALIDA ANTICIPADA O POR LA RUTA 5A/5B         
001990     05  WKS-DECISION-TOMADA     PIC X(01) VALUE 'N'.                   
002000         88  WKS-DECISION-TOMADA-SI       VALUE 'Y'.                    
002010*             LA RUTA 5A O 5B YA RESOLVIO EL CASO (PASOS 1-2)           
002020*             Y NO HAY QUE SEGUIR EVALUANDO LOS PASOS SIGUIENTES        
002030     05  WKS-RUTA-TERMINADA      PIC X(01) VALUE 'N'.                   
002040         88  WKS-RUTA-TERMINADA-SI        VALUE 'Y'.                    
002050*             LOS DOS MARCOS TEMPORALES (PRIMARIO Y RECENTE) SE         
002060*             PUDIERON CALCULAR; SI NO, EL CASO SALE POR LA             
002070*             SALIDA ANTICIPADA 3 (SIN DATOS TEMPORALES VALIDOS)        
002080     05  WKS-TEMPORAL-VALIDA     PIC X(01) VALUE 'N'.                   
002090         88  WKS-TEMPORAL-VALIDA-SI       VALUE 'Y'.                    
002100*             SOLO EL MARCO PRIMARIO PUDO CALCULARSE; SE REVISA         
002110*             JUNTO CON WKS-FLAG-REC-OK AL CERRAR 300-CALCULO-TEMPORAL  
002120     05  WKS-FLAG-PRIM-OK        PIC X(01) VALUE 'N'.                   
002130         88  WKS-FLAG-PRIM-OK-SI          VALUE 'Y'.                    
002140*             SOLO EL MARCO MAS RECENTE PUDO CALCULARSE                 
002150     05  WKS-FLAG-REC-OK         PIC X(01) VALUE 'N'.                   
002160         88  WKS-FLAG-REC-OK-SI           VALUE 'Y'.                    
002170*             VALIDEZ DE LA FECHA DEL DIA DE CORRIDA (RUNPARM)          
002180     05  WKS-FECHA-TRABAJO-VALIDA PIC X(01) VALUE 'N'.                  
002190         88  WKS-FECHA-TRABAJO-VALIDA-SI  VALUE 'Y'.                    
002200*             BISIESTO DEL ANO DE WKS-FECHA-TRABAJO, USADO EN           
002210*             312-MAX-DIA-DEL-MES Y EN 330-CALCULA-JULIANO              
002220     05  WKS-ANO-BISIESTO        PIC X(01) VALUE 'N'.                   
002230         88  WKS-ANO-BISIESTO-SI          VALUE 'Y'.                    
002240*             SE ENCONTRO UNA TARIFA PARA EL MODELO DEL CASO            
002250*             (EXACTA, POR PREFIJO O POR DEFECTO - SERIE 600)           
002260     05  WKS-TARIFA-ENCONTRADA   PIC X(01) VALUE 'N'.                   
002270         88  WKS-TARIFA-ENCONTRADA-SI     VALUE 'Y'.                    
002280*                CAMPO DE FECHA DE TRABAJO (REUTILIZABLE)               
002290*             SE CARGA UNA Y OTRA VEZ CON CADA FECHA A VALIDAR          
002300*             (RUNPARM, MARCO-PRIM-DATE, MARCO-REC-DATE) ANTES          
002310*             DE LLAMAR A 310-VALIDA-FECHA / 330-CALCULA-JULIANO;       
002320*             NO ES UN CAMPO DE UNA SOLA FECHA FIJA                     
002330 01  WKS-FECHA-TRABAJO           PIC X(10).                             
002340*             VISTA NUMERICA DD/MM/AAAA, PARA LOS CALCULOS              
002350 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.                   
002360*             DIA NUMERICO, POSICIONES 1-2                              
002370     05  WKS-FT-DIA              PIC 9(02).                             
002380*             PRIMERA BARRA SEPARADORA, DEBE CAER EN POSICION 3         
002390     05  WKS-FT-BARRA-1          PIC X(01).                             
002400*             MES NUMERICO, POSICIONES 4-5                              
002410     05  WKS-FT-MES              PIC 9(02).                             
002420*             SEGUNDA BARRA SEPARADORA, DEBE CAER EN POSICION 6         
002430     05  WKS-FT-BARRA-2          PIC X(01).                             
002440*             ANO NUMERICO DE 4 DIGITOS (Y2K-0047), POSICIONES 7-10     
002450     05  WKS-FT-ANO              PIC 9(04).                             
002460*             VISTA ALFANUMERICA, PARA PROBAR CLASE-NUMERICA            
002470*             SIN DISPARAR UN SIZE ERROR SOBRE CAMPOS NO NUMERICOS      
002480 01  WKS-FECHA-TRABAJO-X REDEFINES WKS-FECHA-TRABAJO.                   
002490*             DIA EN VISTA ALFANUMERICA                                 
002500     05  WKS-FTX-DIA             PIC X(02).                             
002510     05  FILLER                  PIC X(01).                             
002520*             MES EN VISTA ALFANUMERICA                                 
002530     05  WKS-FTX-MES             PIC X(02).                             
002540     05  FILLER                  PIC X(01).                             
002550*             ANO EN VISTA ALFANUMERICA                                 
002560     05  WKS-FTX-ANO             PIC X(04).                             
002570*             COPIA DE LA FECHA DE CORRIDA PARA EL TITULO DEL           
002580*             REPORTE (PARRAFO 801), TOMADA ANTES DE QUE                
002590*             WKS-FECHA-TRABAJO SE REUTILICE PARA OTRAS FECHAS          
002600 01  WKS-FECHA-CORRIDA-X         PIC X(10).                             
002610*             TABLAS DE DIAS DEL MES / DIAS ACUMULADOS            Y2K047
002620*             (VER NOTA Y2K-0047 DEL 22/11/1998)                        
002630 01  TSB-TABLA-DIAS-MES-INIC.                                           
002640*             ENERO, DIAS FIJOS DEL MES SIN CONSIDERAR BISIESTO         
002650     05  FILLER                  PIC 9(02) VALUE 31.                    
002660*             FEBRERO, VALOR BASE DE 28; EL AJUSTE POR BISIESTO SE      
002670*             HACE APARTE EN 312-MAX-DIA-DEL-MES, NO EN ESTA TABLA      
002680     05  FILLER                  PIC 9(02) VALUE 28.                    
002690*             MARZO                                                     
002700     05  FILLER                  PIC 9(02) VALUE 31.                    
002710*             ABRIL                                                     
002720     05  FILLER                  PIC 9(02) VALUE 30.                    
002730*             MAYO                                                      
002740     05  FILLER                  PIC 9(02) VALUE 31.                    
002750*             JUNIO                                                     
002760     05  FILLER                  PIC 9(02) VALUE 30.                    
002770*             JULIO                                                     
002780     05  FILLER                  PIC 9(02) VALUE 31.                    
002790*             AGOSTO                                                    
002800     05  FILLER                  PIC 9(02) VALUE 31.                    
002810*             SEPTIEMBRE                                                
002820     05  FILLER                  PIC 9(02) VALUE 30.                    
002830*             OCTUBRE                                                   
002840     05  FILLER                  PIC 9(02) VALUE 31.                    
002850*             NOVIEMBRE                                                 
002860     05  FILLER                  PIC 9(02) VALUE 30.                    
002870*             DICIEMBRE                                                 
002880     05  FILLER                  PIC 9(02) VALUE 31.                    
002890*             VISTA EN TABLA OCCURS PARA ACCESO POR SUBINDICE DE MES    
002900*             DESDE 312-MAX-DIA-DEL-MES                                 
002910 01  TSB-TABLA-DIAS-MES REDEFINES TSB-TABLA-DIAS-MES-INIC.              
002920     05  TSB-DIAS-DEL-MES        PIC 9(02) OCCURS 12 TIMES.             
002930*             DIAS ACUMULADOS HASTA EL INICIO DE CADA MES (AÑO NO       
002940*             BISIESTO), USADA POR 330-CALCULA-JULIANO PARA NO          
002950*             TENER QUE SUMAR MES POR MES EN CADA CONVERSION            
002960 01  TSB-TABLA-DIAS-ACUM-INIC.                                          
002970*             ACUMULADO AL INICIO DE ENERO: CERO                        
002980     05  FILLER                  PIC 9(03) VALUE 000.                   
002990*             ACUMULADO AL INICIO DE FEBRERO                            
003000     05  FILLER                  PIC 9(03) VALUE 031.                   
003010*             ACUMULADO AL INICIO DE MARZO                              
003020     05  FILLER                  PIC 9(03) VALUE 059.                   
003030*             ACUMULADO AL INICIO DE ABRIL                              
003040     05  FILLER                  PIC 9(03) VALUE 090.                   
003050*             ACUMULADO AL INICIO DE MAYO                               
003060     05  FILLER                  PIC 9(03) VALUE 120.                   
003070*             ACUMULADO AL INICIO DE JUNIO                              
003080     05  FILLER                  PIC 9(03) VALUE 151.                   
003090*             ACUMULADO AL INICIO DE JULIO                              
003100     05  FILLER                  PIC 9(03) VALUE 181.                   
003110*             ACUMULADO AL INICIO DE AGOSTO                             
003120     05  FILLER                  PIC 9(03) VALUE 212.                   
003130*             ACUMULADO AL INICIO DE SEPTIEMBRE                         
003140     05  FILLER                  PIC 9(03) VALUE 243.                   
003150*             ACUMULADO AL INICIO DE OCTUBRE                            
003160     05  FILLER                  PIC 9(03) VALUE 273.                   
003170*             ACUMULADO AL INICIO DE NOVIEMBRE                          
003180     05  FILLER                  PIC 9(03) VALUE 304.                   
003190*             ACUMULADO AL INICIO DE DICIEMBRE                          
003200     05  FILLER                  PIC 9(03) VALUE 334.                   
003210 01  TSB-TABLA-DIAS-ACUM REDEFINES TSB-TABLA-DIAS-ACUM-INIC.            
003220     05  TSB-DIAS-ACUM           PIC 9(03) OCCURS 12 TIMES.             
003230*                  AREAS DE CALCULO DE JULIANO                          
003240*             TODO EL CALCULO DE DIAS ENTRE FECHAS (SERIE 300 Y         
003250*             330) SE HACE POR NUMERO JULIANO ACUMULADO DESDE UN        
003260*             ORIGEN ARBITRARIO, NUNCA POR RESTA DIRECTA DE             
003270*             FECHAS DD/MM/AAAA                                         
003280*             JULIANO DE LA FECHA QUE SE ESTA CONVIRTIENDO EN 330       
003290 01  WKS-TOTAL-DIAS              PIC S9(09) COMP.                       
003300*             JULIANO FIJO DE LA FECHA DE CORRIDA (VER 130)             
003310 01  WKS-TOTAL-DIAS-CORRIDA      PIC S9(09) COMP.                       
003320*             ANO ANTERIOR AL DE LA FECHA, USADO EN LA FORMULA DE 330   
003330 01  WKS-ANO-PREV                PIC S9(09) COMP.                       
003340*             ANOS BISIESTOS COMPLETOS HASTA WKS-ANO-PREV               
003350*             CUENTA DE ANOS MULTIPLOS DE 4 HASTA WKS-ANO-PREV          
003360 01  WKS-DIV-4                   PIC S9(09) COMP.                       
003370*             CUENTA DE ANOS MULTIPLOS DE 100 (SE RESTAN, NO SON        
003380*             BISIESTO SALVO EXCEPCION DE WKS-DIV-400)                  
003390 01  WKS-DIV-100                 PIC S9(09) COMP.                       
003400*             CUENTA DE ANOS MULTIPLOS DE 400 (SE SUMAN DE VUELTA,      
003410*             EXCEPCION DE SIGLO DE LA REGLA GREGORIANA)                
003420 01  WKS-DIV-400                 PIC S9(09) COMP.                       
003430*             COCIENTE DESCARTABLE DE LAS DIVISIONES DE 311             
003440 01  WKS-COCIENTE                PIC S9(09) COMP.                       
003450*             LOS 3 RESTOS QUE DECIDEN EL BISIESTO EN 311               
003460 01  WKS-RESIDUO-4               PIC S9(09) COMP.                       
003470*             RESTO DE LA DIVISION ENTRE 100                            
003480 01  WKS-RESIDUO-100             PIC S9(09) COMP.                       
003490*             RESTO DE LA DIVISION ENTRE 400                            
003500 01  WKS-RESIDUO-400             PIC S9(09) COMP.                       
003510*             MAXIMO DIA DEL MES DE WKS-FT-MES, YA AJUSTADO POR 312     
003520 01  WKS-MAX-DIA-MES             PIC 9(02)  COMP.                       
003530*             TARIFARIO DE MODELOS CARGADO EN MEMORIA                   
003540*             TABLA DE TAMANO VARIABLE (1 A 50 MODELOS) CARGADA         
003550*             DESDE MODELRAT EN EL PARRAFO 120, BUSCADA POR             
003560*             SEARCH EN LA SERIE 600 PARA COTIZAR EL COSTO              
003570 01  WKS-NUM-TARIFAS             PIC 9(03)  COMP VALUE 0.               
003580*             MODELO USADO COMO TARIFA POR DEFECTO CUANDO NO HAY        
003590*             COINCIDENCIA EXACTA NI POR PREFIJO (PARRAFO 630)          
003600 01  WKS-DEFAULT-MODEL-NAME      PIC X(30)                              
003610     VALUE 'gemini-2.0-flash'.                                          
003620*             LONGITUD SIN BLANCOS DEL NOMBRE DE MODELO, USADA          
003630*             EN LA BUSQUEDA POR PREFIJO (PARRAFO 615)                  
003640 01  WKS-LEN-TARIFA              PIC 9(02)  COMP.                       
003650 01  TSB-TARIFARIO-GRUPO.                                               
003660     05  FILLER                  PIC X(01).                             
003670*             UNA FILA POR MODELO DEL TARIFARIO, CARGADA DESDE          
003680*             MODELRAT EN 121-LEE-MODELRAT / 122-ACUMULA-TARIFA         
003690     05  TSB-TARIFARIO-TABLA OCCURS 1 TO 50 TIMES                       
003700             DEPENDING ON WKS-NUM-TARIFAS                               
003710             INDEXED BY WKS-IDX-TARIFA.                                 
003720*             NOMBRE DEL MODELO, CLAVE DE BUSQUEDA EN LA SERIE 600      
003730         10  MR-MODEL-NAME       PIC X(30).                             
003740*             TARIFA POR MILLON DE TOKENS DE ENTRADA                    
003750         10  MR-INPUT-RATE       PIC 9(03)V9(04).                       
003760*             TARIFA POR MILLON DE TOKENS DE SALIDA                     
003770         10  MR-OUTPUT-RATE      PIC 9(03)V9(04).                       
003780*             TARIFA SELECCIONADA PARA EL CASO EN CURSO (SERIE          
003790*             600), INDEPENDIENTE DE SI VINO DE COINCIDENCIA            
003800*             EXACTA, POR PREFIJO O POR DEFECTO                         
003810 01  WKS-TARIFA-INPUT-SEL        PIC 9(03)V9(04) COMP.                  
003820*             TARIFA DE SALIDA SELECCIONADA, MISMA PROCEDENCIA          
003830*             QUE WKS-TARIFA-INPUT-SEL                                  
003840 01  WKS-TARIFA-OUTPUT-SEL       PIC 9(03)V9(04) COMP.                  
003850*             COSTO TOTAL EN USD DEL CASO, DESTINO FINAL A              
003860*             SC-COST-USD EN EL REGISTRO DE SALIDA                      
003870 01  WKS-COSTO-CALC              PIC 9(03)V9(06) COMP.                  
003880*                  VARIABLES DEL MOTOR DE DECISION                      
003890*             CLASE DE TIMING YA RESUELTA PARA EL CASO (AGORA_          
003900*             CONSTITUICAO / AGORA_SUBSTITUICAO / ACOMPANHAR /          
003910*             PASSOU); ALIMENTA EL MAPEO LEGADO, LA RECOMENDACION       
003920*             Y EL CALCULO DEL PUNTEO BASE                              
003930 01  WKS-TIMING-BASE-CALC        PIC X(20).                             
003940*             PUNTEO BASE ANTES DE PENALIDADES Y BONOS; SE FIJA         
003950*             EN CADA SALIDA ANTICIPADA (401-405) O EN 450 SEGUN        
003960*             LA CLASE DE TIMING (VER REQ-01299)                        
003970 01  WKS-BASE-SCORE-CALC         PIC 9(02)  COMP.                       
003980*             PENALIDADES ACUMULADAS EN LA RUTA 5A/5B DEL CASO          
003990 01  WKS-PENALTY-COUNT           PIC 9(02)  COMP.                       
004000*             BONOS ACUMULADOS EN LA RUTA 5A/5B DEL CASO                
004010 01  WKS-BONUS-COUNT             PIC 9(02)  COMP.                       
004020*             MULTIPLICADOR DE GRAVEDAD (1.00 NORMAL, 0.75 SI EL        
004030*             CLIENTE TIENE PASSIVIDADE HISTORICA Y DIAS-PRIMARIO       
004040*             MAYOR A 365 - VER PASOS 417 Y 425)                        
004050 01  WKS-GRAVE-MULT-CALC         PIC 9V99   COMP.                       
004060*             PUNTEO DESPUES DE PENALIDADES/BONOS Y ANTES DEL           
004070*             MULTIPLICADOR DE GRAVEDAD, YA ACOTADO A 0-10              
004080 01  WKS-SCORE-INTERMEDIO        PIC S9(04) COMP.                       
004090*             PUNTEO FINAL DEL CASO, EL QUE VA A SC-SCORE-FINAL         
004100 01  WKS-SCORE-FINAL-CALC        PIC S9(02) COMP.                       
004110*             DIAS TRANSCURRIDOS DESDE EL MARCO TEMPORAL PRIMARIO       
004120*             Y DESDE EL MARCO RECENTE HASTA LA FECHA DE CORRIDA        
004130*             DIAS DESDE EL MARCO TEMPORAL PRIMARIO (NODO 3)            
004140 01  WKS-DIAS-PRIMARIO-CALC      PIC S9(05) COMP.                       
004150*             DIAS DESDE EL MARCO TEMPORAL MAS RECIENTE                 
004160 01  WKS-DIAS-RECENTE-CALC       PIC S9(05) COMP.                       
004170*             LINEA ARMADA PARA EL DESGLOSE DE PUNTEO POR CONSOLA       
004180*             (SOLO CUANDO UPSI-0 ESTA ENCENDIDO - PARRAFO 520)         
004190 01  WKS-LINEA-DESGLOSE          PIC X(80).                             
004200*             CAMPO EDITADO CON SIGNO FLOTANTE PARA CONCATENAR          
004210*             VALORES NUMERICOS DENTRO DE WKS-LINEA-DESGLOSE            
004220 01  WKS-CAMPO-EDITADO           PIC +99.                               
004230*                     CONTADORES DE LOTE                                
004240*             ALIMENTAN EL REPORTE RESUMEN DE CONTROL (SERIE 800)       
004250*             AL FINAL DE LA CORRIDA                                    
004260 01  WKS-CONTADORES-LOTE.                                               
004270*             TOTAL DE CASOS LEIDOS DE CASEIN                           
004280     05  WKS-CASOS-LEIDOS        PIC 9(07) COMP VALUE 0.                
004290*             CASOS QUE LLEGARON A ESCRIBIRSE EN SCOREOUT               
004300     05  WKS-CASOS-SCORED        PIC 9(07) COMP VALUE 0.                
004310*             CASOS DESCARTADOS POR 210-VALIDA-REGISTRO                 
004320     05  WKS-CASOS-ERROR         PIC 9(07) COMP VALUE 0.                
004330*             DESGLOSE POR CLASE DE TIMING RESUELTA                     
004340*             CASOS EN CONSTITUICAO INMEDIATA (RUTA 5B)                 
004350     05  WKS-CONT-AGORA-CONST    PIC 9(07) COMP VALUE 0.                
004360*             CASOS EN SUSTITUICAO INMEDIATA (RUTA 5A)                  
004370     05  WKS-CONT-AGORA-SUBST    PIC 9(07) COMP VALUE 0.                
004380*             CASOS EN SEGUIMIENTO, SIN OPORTUNIDAD FIRME AUN           
004390     05  WKS-CONT-ACOMPANHAR     PIC 9(07) COMP VALUE 0.                
004400*             CASOS QUE YA PASARON LA OPORTUNIDAD (PASSOU)              
004410     05  WKS-CONT-PASSOU         PIC 9(07) COMP VALUE 0.                
004420*             TOKENS DE ENTRADA MAS SALIDA DE TODA LA CORRIDA           
004430     05  WKS-TOTAL-TOKENS        PIC 9(09) COMP VALUE 0.                
004440*             COSTO ACUMULADO DE TODA LA CORRIDA                        
004450     05  WKS-TOTAL-COSTO         PIC 9(07)V9(06) COMP VALUE 0.          
004460 PROCEDURE DIVISION.                                                    
004470*----------------------->  MAIN SECTION  <-----------------------*      
004480*             SECUENCIA DE LA CORRIDA: ABRE ARCHIVOS, CARGA EL          
004490*             TARIFARIO Y LA FECHA DE PARAMETRO, Y LUEGO PROCESA        
004500*             CASEIN REGISTRO POR REGISTRO HASTA FIN DE ARCHIVO         
004510 100-PRINCIPAL SECTION.                                                 
004520*             APERTURA Y CARGA DE TABLAS ANTES DEL PRIMER CASO          
004530     PERFORM 110-APERTURA-ARCHIVOS                                      
004540     PERFORM 120-CARGA-TARIFARIO                                        
004550     PERFORM 130-LEE-PARM-FECHA                                         
004560*             LECTURA ANTICIPADA (PRIMING READ) PARA QUE EL             
004570*             PERFORM UNTIL DE ABAJO PRUEBE FIN DE ARCHIVO ANTES        
004580*             DE PROCESAR UN REGISTRO QUE YA NO EXISTE                  
004590     PERFORM 201-LEE-CASEIN                                             
004600     PERFORM 200-PROCESA-CASEIN UNTIL WKS-FIN-CASEIN-SI                 
004610*             REPORTE DE CONTROL Y CIERRE ORDENADO AL TERMINAR          
004620     PERFORM 800-ESTADISTICAS                                           
004630     PERFORM 900-CIERRA-ARCHIVOS                                        
004640     STOP RUN.                                                          
004650 100-PRINCIPAL-E. EXIT.                                                 
004660*                ----- APERTURA DE ARCHIVOS -----                       
004670*             FS=97 (OPTIONAL FILE VACIO) SE TRATA COMO EXITO           
004680*             ANTES DE REVISAR SI HUBO UN ERROR REAL DE APERTURA        
004690 110-APERTURA-ARCHIVOS SECTION.                                         
004700*             LAS 3 ENTRADAS SE ABREN PRIMERO, LUEGO LAS 2 SALIDAS;     
004710*             EL CIERRE EN 900 RESPETA EL MISMO ORDEN                   
004720     OPEN INPUT  RUNPARM                                                
004730     OPEN INPUT  MODELRAT                                               
004740     OPEN INPUT  CASEIN                                                 
004750     OPEN OUTPUT SCOREOUT                                               
004760     OPEN OUTPUT RPTOUT                                                 
004770*             SOLO RUNPARM, MODELRAT Y CASEIN SE DECLARAN               
004780*             OPTIONAL EN LA JCL; SCOREOUT Y RPTOUT SON SALIDA          
004790*             NUEVA Y NUNCA DEBERIAN DEVOLVER FS=97                     
004800     IF FS-RUNPARM  = 97  MOVE ZEROS TO FS-RUNPARM  END-IF              
004810     IF FS-MODELRAT = 97  MOVE ZEROS TO FS-MODELRAT END-IF              
004820     IF FS-CASEIN   = 97  MOVE ZEROS TO FS-CASEIN   END-IF              
004830*             CUALQUIER FILE-STATUS DISTINTO DE CERO A ESTA             
004840*             ALTURA ES UN ERROR REAL DE APERTURA (DD/ASIGNACION        
004850*             FALTANTE, DISCO INACCESIBLE, ETC.) Y ES FATAL             
004860     IF FS-RUNPARM NOT = 0 OR FS-MODELRAT NOT = 0                       
004870                        OR FS-CASEIN   NOT = 0                          
004880                        OR FS-SCOREOUT NOT = 0                          
004890                        OR FS-RPTOUT   NOT = 0                          
004900*             SE IMPRIMEN LOS 5 FILE-STATUS PARA QUE EL OPERADOR        
004910*             VEA DE UN VISTAZO CUAL ARCHIVO FALLO SIN TENER QUE        
004920*             REVISAR LA JCL LINEA POR LINEA                            
004930         DISPLAY "==============================================="      
004940                 UPON CONSOLE                                           
004950         DISPLAY "   ERROR AL ABRIR LOS ARCHIVOS DE SGJ31001     "      
004960                 UPON CONSOLE                                           
004970         DISPLAY " RUNPARM=("  FS-RUNPARM  ") MODELRAT=("               
004980                 FS-MODELRAT ") CASEIN=(" FS-CASEIN ")"                 
004990                 UPON CONSOLE                                           
005000         DISPLAY " SCOREOUT=(" FS-SCOREOUT ") RPTOUT=("                 
005010                 FS-RPTOUT ")"                                          
005020                 UPON CONSOLE                                           
005030         DISPLAY "==============================================="      
005040                 UPON CONSOLE                                           
005050*             RETURN-CODE 91 ES EL CODIGO DE ABORT ESTANDAR DEL         
005060*             SHOP PARA ERRORES FATALES DE APERTURA/ESCRITURA           
005070         MOVE 91 TO RETURN-CODE                                         
005080         STOP RUN                                                       
005090     END-IF.                                                            
005100 110-APERTURA-ARCHIVOS-E. EXIT.                                         
005110*          ----- CARGA DEL TARIFARIO DE MODELOS A TABLA -----           
005120*             SE LEE MODELRAT COMPLETO ANTES DE PROCESAR UN SOLO        
005130*             CASO, PORQUE LA SERIE 600 NECESITA LA TABLA ENTERA        
005140*             DISPONIBLE PARA BUSCAR LA TARIFA DE CADA MODELO           
005150 120-CARGA-TARIFARIO SECTION.                                           
005160*             PRIMING READ Y LUEGO UNA VUELTA DEL PERFORM UNTIL         
005170*             POR CADA FILA DEL TARIFARIO HASTA FIN DE ARCHIVO          
005180*             EL TARIFARIO SE CARGA COMPLETO EN MEMORIA (TSB-TARIFARIO- 
005190*             TABLA) PORQUE SE CONSULTA POR CADA CASO DE CASEIN         
005200     PERFORM 121-LEE-MODELRAT                                           
005210     PERFORM 122-ACUMULA-TARIFA UNTIL WKS-FIN-MODELRAT-SI.              
005220 120-CARGA-TARIFARIO-E. EXIT.                                           
                                                                                
005240 121-LEE-MODELRAT SECTION.                                              
005250*             LECTURA SECUENCIAL SIMPLE; SOLO SETEA EL SWITCH DE        
005260*             FIN DE ARCHIVO, LA ACUMULACION OCURRE EN 122              
005270     READ MODELRAT                                                      
005280         AT END SET WKS-FIN-MODELRAT-SI TO TRUE                         
005290     END-READ.                                                          
005300 121-LEE-MODELRAT-E. EXIT.                                              
005310*             SE USA MOVE CORRESPONDING PORQUE LOS NOMBRES DE           
005320*             CAMPO DEL REGISTRO DE MODELRAT COINCIDEN CON LOS          
005330*             DE LA FILA DE TABLA (MR-MODEL-NAME, MR-INPUT-RATE,        
005340*             MR-OUTPUT-RATE)                                           
005350 122-ACUMULA-TARIFA SECTION.                                            
005360     ADD 1 TO WKS-NUM-TARIFAS                                           
005370     MOVE CORRESPONDING REG-TARIFA-MODELO                               
005380         TO TSB-TARIFARIO-TABLA(WKS-NUM-TARIFAS)                        
005390     PERFORM 121-LEE-MODELRAT.                                          
005400 122-ACUMULA-TARIFA-E. EXIT.                                            
005410*            ----- LECTURA DEL PARAMETRO DE FECHA -----                 
005420*             RUNPARM VACIO O CON FECHA INVALIDA ABORTA LA              
005430*             CORRIDA CON RETURN-CODE 91; LA FECHA DE CORRIDA ES        
005440*             EL PUNTO DE REFERENCIA PARA TODO EL CALCULO               
005450*             TEMPORAL DE LOS CASOS (WKS-TOTAL-DIAS-CORRIDA)            
005460 130-LEE-PARM-FECHA SECTION.                                            
005470*             RUNPARM ES UN ARCHIVO DE UN SOLO REGISTRO; SI ESTA        
005480*             VACIO NO HAY FECHA DE CORRIDA Y LA CORRIDA NO PUEDE       
005490*             CONTINUAR                                                 
005500     READ RUNPARM                                                       
005510         AT END DISPLAY "RUNPARM VACIO - CORRIDA ABORTADA"              
005520                        UPON CONSOLE                                    
005530                MOVE 91 TO RETURN-CODE                                  
005540                STOP RUN                                                
005550     END-READ                                                           
005560*             LOS PRIMEROS 10 BYTES DEL REGISTRO SON LA FECHA           
005570*             DD/MM/AAAA; EL RESTO DEL REGISTRO NO SE USA AQUI          
005580     MOVE RUNPARM-REGISTRO(1:10) TO WKS-FECHA-TRABAJO                   
005590     PERFORM 310-VALIDA-FECHA                                           
005600*             UNA FECHA DE CORRIDA INVALIDA ES FATAL: SIN ELLA NO       
005610*             SE PUEDE CALCULAR NINGUN MARCO TEMPORAL DE LOS CASOS      
005620     IF NOT WKS-FECHA-TRABAJO-VALIDA-SI                                 
005630         DISPLAY "FECHA DE CORRIDA INVALIDA EN RUNPARM: "               
005640                 WKS-FECHA-TRABAJO UPON CONSOLE                         
005650         MOVE 91 TO RETURN-CODE                                         
005660         STOP RUN                                                       
005670     END-IF                                                             
005680*             SE FIJA EL JULIANO DE LA FECHA DE CORRIDA UNA SOLA        
005690*             VEZ; TODO EL CALCULO DE DIAS DE LOS CASOS PARTE DE        
005700*             ESTE VALOR FIJO (WKS-TOTAL-DIAS-CORRIDA)                  
005710     PERFORM 330-CALCULA-JULIANO                                        
005720     MOVE WKS-TOTAL-DIAS TO WKS-TOTAL-DIAS-CORRIDA                      
005730*             SE GUARDA UNA COPIA ALFANUMERICA PARA EL TITULO DEL       
005740*             REPORTE, ANTES DE QUE WKS-FECHA-TRABAJO SE REUTILICE      
005750     MOVE WKS-FECHA-TRABAJO TO WKS-FECHA-CORRIDA-X.                     
005760 130-LEE-PARM-FECHA-E. EXIT.                                            
005770*----------> SERIE 200, LECTURA Y PROCESO DE CASOS <--------------      
005780*             SECUENCIA COMPLETA DE UN CASO: VALIDA, CALCULA LOS        
005790*             DIAS TEMPORALES, CORRE EL MOTOR DE DECISION DE            
005800*             TIMING, DERIVA EL MAPEO LEGADO Y LA RECOMENDACION,        
005810*             COTIZA EL COSTO Y ESCRIBE EL REGISTRO DE SALIDA.          
005820*             UN CASO INVALIDO SOLO SUMA AL CONTADOR DE ERROR Y         
005830*             NO GENERA REGISTRO EN SCOREOUT                            
005840 200-PROCESA-CASEIN SECTION.                                            
005850     ADD 1 TO WKS-CASOS-LEIDOS                                          
005860     PERFORM 210-VALIDA-REGISTRO                                        
005870     IF WKS-REGISTRO-VALIDO-SI                                          
005880*             SECUENCIA COMPLETA: TEMPORAL, MOTOR DE DECISION,          
005890*             MAPEO LEGADO, RECOMENDACION, DESGLOSE DE CONSOLA,         
005900*             COSTO, ESCRITURA DEL REGISTRO Y ACUMULACION DE            
005910*             CONTROL, EN ESE ORDEN FIJO                                
005920         PERFORM 300-CALCULO-TEMPORAL                                   
005930         PERFORM 400-MOTOR-DECISION                                     
005940         PERFORM 500-MAPEO-LEGACY                                       
005950         PERFORM 510-GENERA-RECOMENDACION                               
005960         PERFORM 520-FORMATEA-DESGLOSE                                  
005970         PERFORM 600-CALCULO-COSTO                                      
005980         PERFORM 700-ESCRIBE-SCOREOUT                                   
005990         PERFORM 750-ACUMULA-CLASE                                      
006000     ELSE                                                               
006010*             CASO INVALIDO: SOLO SUMA AL CONTADOR DE ERROR, NO         
006020*             SE ESCRIBE REGISTRO EN SCOREOUT                           
006030         ADD 1 TO WKS-CASOS-ERROR                                       
006040     END-IF                                                             
006050*             LECTURA DEL SIGUIENTE CASO PARA LA PROXIMA VUELTA         
006060*             DEL PERFORM UNTIL EN 100-PRINCIPAL                        
006070     PERFORM 201-LEE-CASEIN.                                            
006080 200-PROCESA-CASEIN-E. EXIT.                                            
                                                                                
006100 201-LEE-CASEIN SECTION.                                                
006110*             LECTURA SECUENCIAL SIMPLE; EL SWITCH DE FIN DE            
006120*             ARCHIVO CORTA EL PERFORM UNTIL DE 100-PRINCIPAL           
006130     READ CASEIN                                                        
006140         AT END SET WKS-FIN-CASEIN-SI TO TRUE                           
006150     END-READ.                                                          
006160 201-LEE-CASEIN-E. EXIT.                                                
006170*         ----- VALIDACION DE CAMPOS OBLIGATORIOS -----                 
006180*             UN CASO SIN NUMERO DE EXPEDIENTE O SIN RESPUESTA          
006190*             VALIDA EN EL NODO 1 (SI/NO) NO SE PUEDE PUNTEAR Y         
006200*             SE DESCARTA SIN ESCRIBIR REGISTRO DE SALIDA               
006210 210-VALIDA-REGISTRO SECTION.                                           
006220*             SE ASUME VALIDO Y SE DESCARTA SOLO SI FALLA ALGUNA        
006230*             DE LAS DOS REGLAS OBLIGATORIAS                            
006240     MOVE 'Y' TO WKS-REGISTRO-VALIDO                                    
006250*             REGLA 1: DEBE TRAER NUMERO DE EXPEDIENTE                  
006260     IF CA-CASE-NUMBER = SPACES                                         
006270         MOVE 'N' TO WKS-REGISTRO-VALIDO                                
006280     END-IF                                                             
006290*             REGLA 2: EL NODO 1 DEBE TENER RESPUESTA SI O NO;          
006300*             CUALQUIER OTRO VALOR ES UN DATO SIN EVALUAR               
006310     IF NOT CA-NODE1-RESP-SI AND NOT CA-NODE1-RESP-NO                   
006320         MOVE 'N' TO WKS-REGISTRO-VALIDO                                
006330     END-IF.                                                            
006340 210-VALIDA-REGISTRO-E. EXIT.                                           
006350*------------> SERIE 300, CALCULO TEMPORAL (DIAS) <---------------      
006360*             CALCULA DIAS-PRIMARIO (DESDE EL MARCO TEMPORAL            
006370*             PRIMARIO, NODO 3) Y DIAS-RECENTE (DESDE EL MARCO          
006380*             MAS RECIENTE); SI CUALQUIERA DE LAS DOS FECHAS ES         
006390*             INVALIDA O EL NODO 3 NO TRAE DATO, EL CASO QUEDA          
006400*             SIN TEMPORAL VALIDO Y SALE POR LA SALIDA ANTICIPADA       
006410*             3 MAS ADELANTE EN EL MOTOR DE DECISION                    
006420 300-CALCULO-TEMPORAL SECTION.                                          
006430*             LIMPIEZA DE TODOS LOS RESULTADOS DEL CASO ANTERIOR        
006440*             ANTES DE CALCULAR EL CASO ACTUAL                          
006450     MOVE 'N' TO WKS-TEMPORAL-VALIDA                                    
006460     MOVE 0 TO WKS-DIAS-PRIMARIO-CALC                                   
006470     MOVE 0 TO WKS-DIAS-RECENTE-CALC                                    
006480     MOVE 'N' TO WKS-FLAG-PRIM-OK                                       
006490     MOVE 'N' TO WKS-FLAG-REC-OK                                        
006500*             SIN NODO 3 NO HAY NINGUN MARCO TEMPORAL QUE CALCULAR;     
006510*             AMBOS FLAGS QUEDAN EN N Y EL TEMPORAL QUEDA INVALIDO      
006520     IF CA-NODE3-CON-DATO                                               
006530*             MARCO TEMPORAL PRIMARIO                                   
006540*             WKS-FECHA-TRABAJO ES COMPARTIDO CON 130-LEE-PARM-FECHA;   
006550*             AQUI SE REUTILIZA PARA VALIDAR LA FECHA DEL CASO          
006560         MOVE CA-MARCO-PRIM-DATE TO WKS-FECHA-TRABAJO                   
006570         PERFORM 310-VALIDA-FECHA                                       
006580         IF WKS-FECHA-TRABAJO-VALIDA-SI                                 
006590*             DIAS-PRIMARIO ES LA DIFERENCIA EN DIAS JULIANOS ENTRE     
006600*             LA FECHA DE CORRIDA Y EL MARCO PRIMARIO DEL CASO          
006610             PERFORM 330-CALCULA-JULIANO                                
006620             COMPUTE WKS-DIAS-PRIMARIO-CALC =                           
006630                     WKS-TOTAL-DIAS-CORRIDA - WKS-TOTAL-DIAS            
006640             MOVE 'Y' TO WKS-FLAG-PRIM-OK                               
006650         END-IF                                                         
006660*             MARCO TEMPORAL MAS RECIENTE                               
006670         MOVE CA-MARCO-REC-DATE TO WKS-FECHA-TRABAJO                    
006680         PERFORM 310-VALIDA-FECHA                                       
006690         IF WKS-FECHA-TRABAJO-VALIDA-SI                                 
006700             PERFORM 330-CALCULA-JULIANO                                
006710             COMPUTE WKS-DIAS-RECENTE-CALC =                            
006720                     WKS-TOTAL-DIAS-CORRIDA - WKS-TOTAL-DIAS            
006730             MOVE 'Y' TO WKS-FLAG-REC-OK                                
006740         END-IF                                                         
006750*             SOLO SE CONSIDERA VALIDO EL TEMPORAL SI LAS DOS           
006760*             FECHAS (PRIMARIA Y RECENTE) PUDIERON CALCULARSE           
006770         IF WKS-FLAG-PRIM-OK-SI AND WKS-FLAG-REC-OK-SI                  
006780             MOVE 'Y' TO WKS-TEMPORAL-VALIDA                            
006790         END-IF                                                         
006800     END-IF.                                                            
006810 300-CALCULO-TEMPORAL-E. EXIT.                                          
006820*       ----- VALIDACION DE UNA FECHA DD/MM/AAAA -----                  
006830*             REVISION Y2K-0047: VALIDA CONTRA WKS-FT-ANO DE 4          
006840*             DIGITOS, SIN ASUMIR UN SIGLO IMPLICITO COMO HACIA         
006850*             LA VERSION ANTERIOR DEL PROGRAMA                          
006860 310-VALIDA-FECHA SECTION.                                        Y2K047
006870*             SE ASUME INVALIDA Y SOLO SE MARCA VALIDA SI PASA          
006880*             TODAS LAS PRUEBAS DE FORMATO Y RANGO DE ABAJO             
006890     MOVE 'N' TO WKS-FECHA-TRABAJO-VALIDA                               
006900*             FORMATO DD/MM/AAAA CON LAS DOS BARRAS EN POSICION,        
006910*             LOS TRES GRUPOS NUMERICOS Y MES EN RANGO 1-12             
006920     IF WKS-FECHA-TRABAJO NOT = SPACES                                  
006930        AND WKS-FT-BARRA-1 = '/'                                        
006940        AND WKS-FT-BARRA-2 = '/'                                        
006950        AND WKS-FTX-DIA IS CLASE-NUMERICA                               
006960        AND WKS-FTX-MES IS CLASE-NUMERICA                               
006970        AND WKS-FTX-ANO IS CLASE-NUMERICA                               
006980        AND WKS-FT-MES >= 1 AND WKS-FT-MES <= 12                        
006990        AND WKS-FT-DIA >= 1                                             
007000*             EL DIA SOLO ES VALIDO SI NO PASA DEL MAXIMO DEL           
007010*             MES, CONSIDERANDO EL BISIESTO DE ESE ANO                  
007020         PERFORM 311-EVALUA-BISIESTO                                    
007030         PERFORM 312-MAX-DIA-DEL-MES                                    
007040*             RECIEN AQUI, CON EL MAXIMO DE DIAS YA CALCULADO,          
007050*             SE PUEDE DAR LA FECHA POR VALIDA                          
007060         IF WKS-FT-DIA <= WKS-MAX-DIA-MES                               
007070             MOVE 'Y' TO WKS-FECHA-TRABAJO-VALIDA                       
007080         END-IF                                                         
007090     END-IF.                                                            
007100 310-VALIDA-FECHA-E. EXIT.                                              
007110*             REGLA DE BISIESTO GREGORIANA ESTANDAR: DIVISIBLE          
007120*             POR 4 Y NO POR 100, O DIVISIBLE POR 400                   
007130 311-EVALUA-BISIESTO SECTION.                                           
007140*             SE NECESITAN LOS 3 RESIDUOS (4, 100 Y 400) PARA           
007150*             APLICAR LA REGLA COMPLETA, NO SOLO EL DE 4                
007160*             WKS-COCIENTE ES DESCARTABLE, SOLO INTERESA EL RESTO       
007170*             DE CADA UNA DE LAS TRES DIVISIONES                        
007180     DIVIDE WKS-FT-ANO BY 4   GIVING WKS-COCIENTE                       
007190                             REMAINDER WKS-RESIDUO-4                    
007200     DIVIDE WKS-FT-ANO BY 100 GIVING WKS-COCIENTE                       
007210                             REMAINDER WKS-RESIDUO-100                  
007220     DIVIDE WKS-FT-ANO BY 400 GIVING WKS-COCIENTE                       
007230                             REMAINDER WKS-RESIDUO-400                  
007240*             BISIESTO SI ES MULTIPLO DE 4 PERO NO DE 100, O SI         
007250*             ES MULTIPLO DE 400 (EXCEPCION DE SIGLO)                   
007260     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)                 
007270         OR WKS-RESIDUO-400 = 0                                         
007280         MOVE 'Y' TO WKS-ANO-BISIESTO                                   
007290     ELSE                                                               
007300         MOVE 'N' TO WKS-ANO-BISIESTO                                   
007310     END-IF.                                                            
007320 311-EVALUA-BISIESTO-E. EXIT.                                           
007330*             FEBRERO GANA UN DIA EN ANO BISIESTO                       
007340 312-MAX-DIA-DEL-MES SECTION.                                           
007350*             PARTE DE LA TABLA FIJA DE DIAS POR MES (28 PARA           
007360*             FEBRERO), LUEGO CORRIGE SI EL ANO ES BISIESTO             
007370     MOVE TSB-DIAS-DEL-MES(WKS-FT-MES) TO WKS-MAX-DIA-MES               
007380*             SOLO FEBRERO CAMBIA; LOS OTROS 11 MESES SON FIJOS         
007390     IF WKS-FT-MES = 2 AND WKS-ANO-BISIESTO-SI                          
007400         ADD 1 TO WKS-MAX-DIA-MES                                       
007410     END-IF.                                                            
007420 312-MAX-DIA-DEL-MES-E. EXIT.                                           
007430*   ----- NUMERO JULIANO DE LA FECHA EN WKS-FECHA-TRABAJO -----         
007440 330-CALCULA-JULIANO SECTION.                                           
007450*             CONVIERTE WKS-FECHA-TRABAJO EN UN NUMERO ABSOLUTO         
007460*             DE DIAS (DIA JULIANO PROLEPTICO) PARA PODER RESTAR        
007470*             DOS FECHAS CALENDARIO SIN TABLA DE FERIADOS; EL           
007480*             RESULTADO QUEDA EN WKS-TOTAL-DIAS                         
007490*             DIAS BISIESTOS ACUMULADOS HASTA EL ANO ANTERIOR           
007500*             (FORMULA ESTANDAR DE CONTEO GREGORIANO)                   
007510     COMPUTE WKS-ANO-PREV = WKS-FT-ANO - 1                              
007520     PERFORM 331-EVALUA-BISIESTO-JULIANO                                
007530     COMPUTE WKS-DIV-4   = WKS-ANO-PREV / 4                             
007540     COMPUTE WKS-DIV-100 = WKS-ANO-PREV / 100                           
007550     COMPUTE WKS-DIV-400 = WKS-ANO-PREV / 400                           
007560*             DIAS DE LOS ANOS COMPLETOS ANTERIORES, MAS LOS            
007570*             DIAS ACUMULADOS DE LOS MESES ANTERIORES AL ACTUAL,        
007580*             MAS EL DIA DEL MES                                        
007590     COMPUTE WKS-TOTAL-DIAS =                                           
007600             (WKS-ANO-PREV * 365) + WKS-DIV-4 - WKS-DIV-100             
007610             + WKS-DIV-400 + TSB-DIAS-ACUM(WKS-FT-MES)                  
007620             + WKS-FT-DIA                                               
007630*             SI EL ANO ACTUAL ES BISIESTO Y YA PASAMOS FEBRERO,        
007640*             SUMA EL DIA EXTRA                                         
007650     IF WKS-ANO-BISIESTO-SI AND WKS-FT-MES > 2                          
007660         ADD 1 TO WKS-TOTAL-DIAS                                        
007670     END-IF.                                                            
007680 330-CALCULA-JULIANO-E. EXIT.                                           
007690*             EL BISIESTO SE EVALUA SOBRE EL ANO DE LA FECHA,           
007700*             NO SOBRE EL ANO ANTERIOR USADO EN LA SUMA DE ARRIBA       
007710 331-EVALUA-BISIESTO-JULIANO SECTION.                                   
007720     PERFORM 311-EVALUA-BISIESTO.                                       
007730 331-EVALUA-BISIESTO-JULIANO-E. EXIT.                                   
007740*------------> SERIE 400, MOTOR DE DECISION DE TIMING <-----------      
007750*             IMPLEMENTA EL ARBOL DE DECISION DE TIMING DE LA           
007760*             ESPECIFICACION DE PUNTEO: PRIMERO PRUEBA LAS 5            
007770*             SALIDAS ANTICIPADAS (NODOS AUSENTES O NEGATIVOS);         
007780*             SI NINGUNA APLICA, ENRUTA EL CASO A LA RUTA 5A O 5B       
007790*             SEGUN EL TIPO DE TRAMITE Y LUEGO CALCULA EL PUNTEO        
007800*             FINAL CON PENALIDADES, BONOS Y EL MULTIPLICADOR           
007810*             DE GRAVEDAD                                               
007820 400-MOTOR-DECISION SECTION.                                            
007830*             REINICIO DE ACUMULADORES DEL CASO ANTERIOR; SIN ESTO      
007840*             LAS PENALIDADES Y BONOS DE UN CASO CONTAMINARIAN AL       
007850*             SIGUIENTE (ESTA ES LA MISMA CLASE DE OLVIDO QUE LA        
007860*             AUDITORIA REQ-01299 ENCONTRO CON WKS-BASE-SCORE-CALC)     
007870     MOVE 'N' TO WKS-DECISION-TOMADA                                    
007880     MOVE 0 TO WKS-PENALTY-COUNT                                        
007890     MOVE 0 TO WKS-BONUS-COUNT                                          
007900     MOVE 1.00 TO WKS-GRAVE-MULT-CALC                                   
007910*             LAS 5 SALIDAS ANTICIPADAS SE PRUEBAN EN ORDEN FIJO;       
007920*             LA PRIMERA QUE APLIQUE FIJA WKS-DECISION-TOMADA-SI Y      
007930*             LAS SIGUIENTES QUEDAN INERTES POR SU PROPIA GUARDA        
007940     PERFORM 401-EARLY-EXIT-1 THRU 405-EARLY-EXIT-5-E                   
007950*             SI NINGUNA SALIDA ANTICIPADA APLICO, EL CASO SIGUE        
007960*             A LA RUTA 5A O 5B Y LUEGO AL CALCULO DEL PUNTEO FINAL     
007970     IF NOT WKS-DECISION-TOMADA-SI                                      
007980         PERFORM 406-ENRUTA-PATH                                        
007990         PERFORM 450-CALCULO-SCORE-FINAL                                
008000     END-IF.                                                            
008010 400-MOTOR-DECISION-E. EXIT.                                            
008020*        ----- SALIDA 1: NODO 1 RESPUESTA NEGATIVA -----                
008030*     ----- NOTA REQ-01299: SE FIJA WKS-BASE-SCORE-CALC EN CADA -----   
008040*     ----- SALIDA ANTICIPADA; ANTES SOLO LO FIJABA EL PARRAFO   -----  
008050*     ----- 450 Y EL CAMPO ARRASTRABA EL VALOR DEL CASO ANTERIOR -----  
008060 401-EARLY-EXIT-1 SECTION.                                        R01299
008070*             GUARDA COMUN A LAS 5 SALIDAS ANTICIPADAS: SI OTRA         
008080*             SALIDA YA DECIDIO EL CASO, ESTA NO HACE NADA              
008090     IF NOT WKS-DECISION-TOMADA-SI                                      
008100*             NODO 1 RESPONDIO NO: EL CASO PASSOU DE INMEDIATO,         
008110*             SIN ENTRAR A NINGUNA RUTA                                 
008120         IF CA-NODE1-RESP-NO                                            
008130*             PASSOU SIEMPRE PUNTEA 2, EL PUNTEO MAS BAJO DE TODA       
008140*             LA ESCALA; NO HAY NI PENALIDAD NI BONO QUE APLICAR        
008150             MOVE 'PASSOU' TO WKS-TIMING-BASE-CALC                      
008160             MOVE 2 TO WKS-SCORE-FINAL-CALC                             
008170             MOVE 2 TO WKS-BASE-SCORE-CALC                              
008180             MOVE 'Y' TO WKS-DECISION-TOMADA                            
008190         END-IF                                                         
008200     END-IF.                                                            
008210 401-EARLY-EXIT-1-E. EXIT.                                              
008220*        ----- SALIDA 2: NODO 2 PRESENTE Y NEGATIVO -----               
008230 402-EARLY-EXIT-2 SECTION.                                        R01299
008240*             GUARDA COMUN A LAS 5 SALIDAS: NO ACTUA SI OTRA SALIDA     
008250*             YA DECIDIO EL CASO                                        
008260     IF NOT WKS-DECISION-TOMADA-SI                                      
008270*             NODO 2 TRAE DATO Y ES NEGATIVO: NO HAY URGENCIA,          
008280*             EL CASO QUEDA EN SEGUIMIENTO (ACOMPANHAR)                 
008290         IF CA-NODE2-CON-DATO AND CA-NODE2-RESP-NO                      
008300*             TODA SALIDA ANTICIPADA A ACOMPANHAR FIJA EL PUNTEO        
008310*             BASE Y FINAL EN 6 POR IGUAL, SIN PENALIDAD NI BONO        
008320             MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC                  
008330             MOVE 6 TO WKS-SCORE-FINAL-CALC                             
008340             MOVE 6 TO WKS-BASE-SCORE-CALC                              
008350*             MARCA EL CASO COMO YA DECIDIDO PARA QUE LAS SALIDAS       
008360*             ANTICIPADAS SIGUIENTES Y EL MOTOR DE DECISION LO OMITAN   
008370             MOVE 'Y' TO WKS-DECISION-TOMADA                            
008380         END-IF                                                         
008390     END-IF.                                                            
008400 402-EARLY-EXIT-2-E. EXIT.                                              
008410*        ----- SALIDA 3: SIN DATOS TEMPORALES VALIDOS -----             
008420 403-EARLY-EXIT-3 SECTION.                                        R01299
008430*             GUARDA COMUN A LAS 5 SALIDAS                              
008440     IF NOT WKS-DECISION-TOMADA-SI                                      
008450*             SIN TEMPORAL VALIDO (VER 300-CALCULO-TEMPORAL) NO         
008460*             SE PUEDE EVALUAR NINGUNA VENTANA DE DIAS; EL CASO         
008470*             QUEDA EN ACOMPANHAR HASTA QUE SE REGULARICE EL DATO       
008480         IF NOT WKS-TEMPORAL-VALIDA-SI                                  
008490*             TODA SALIDA ANTICIPADA A ACOMPANHAR FIJA EL PUNTEO        
008500*             BASE Y FINAL EN 6 POR IGUAL, SIN PENALIDAD NI BONO        
008510             MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC                  
008520             MOVE 6 TO WKS-SCORE-FINAL-CALC                             
008530             MOVE 6 TO WKS-BASE-SCORE-CALC                              
008540*             MARCA EL CASO COMO YA DECIDIDO PARA QUE LAS SALIDAS       
008550*             ANTICIPADAS SIGUIENTES Y EL MOTOR DE DECISION LO OMITAN   
008560             MOVE 'Y' TO WKS-DECISION-TOMADA                            
008570         END-IF                                                         
008580     END-IF.                                                            
008590 403-EARLY-EXIT-3-E. EXIT.                                              
008600*        ----- SALIDA 4: NODO 5 AUSENTE -----                           
008610 404-EARLY-EXIT-4 SECTION.                                        R01299
008620*             GUARDA COMUN A LAS 5 SALIDAS                              
008630     IF NOT WKS-DECISION-TOMADA-SI                                      
008640*             SIN NODO 5 NO HAY INDICACION DE SUSTITUICAO NI DE         
008650*             CONSTITUICAO; EL CASO QUEDA EN ACOMPANHAR                 
008660         IF NOT CA-NODE5-CON-DATO                                       
008670*             TODA SALIDA ANTICIPADA A ACOMPANHAR FIJA EL PUNTEO        
008680*             BASE Y FINAL EN 6 POR IGUAL, SIN PENALIDAD NI BONO        
008690             MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC                  
008700             MOVE 6 TO WKS-SCORE-FINAL-CALC                             
008710             MOVE 6 TO WKS-BASE-SCORE-CALC                              
008720*             MARCA EL CASO COMO YA DECIDIDO PARA QUE LAS SALIDAS       
008730*             ANTICIPADAS SIGUIENTES Y EL MOTOR DE DECISION LO OMITAN   
008740             MOVE 'Y' TO WKS-DECISION-TOMADA                            
008750         END-IF                                                         
008760     END-IF.                                                            
008770 404-EARLY-EXIT-4-E. EXIT.                                              
008780*        ----- SALIDA 5: TIPO DE RUTA INVALIDO -----                    
008790 405-EARLY-EXIT-5 SECTION.                                        R01299
008800     IF NOT WKS-DECISION-TOMADA-SI                                      
008810*             EL NODO 5 NO INDICA NI SUSTITUICAO NI CONSTITUICAO        
008820*             (DATO INCONSISTENTE AGUAS ARRIBA); SE DEJA EL CASO        
008830*             EN ACOMPANHAR EN VEZ DE FORZAR UNA RUTA INCORRECTA        
008840         IF NOT CA-RUTA-SUSTITUICAO AND NOT CA-RUTA-CONSTITUICAO        
008850*             TODA SALIDA ANTICIPADA A ACOMPANHAR FIJA EL PUNTEO        
008860*             BASE Y FINAL EN 6 POR IGUAL, SIN PENALIDAD NI BONO        
008870             MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC                  
008880             MOVE 6 TO WKS-SCORE-FINAL-CALC                             
008890             MOVE 6 TO WKS-BASE-SCORE-CALC                              
008900*             MARCA EL CASO COMO YA DECIDIDO PARA QUE LAS SALIDAS       
008910*             ANTICIPADAS SIGUIENTES Y EL MOTOR DE DECISION LO OMITAN   
008920             MOVE 'Y' TO WKS-DECISION-TOMADA                            
008930         END-IF                                                         
008940     END-IF.                                                            
008950 405-EARLY-EXIT-5-E. EXIT.                                              
008960*          ----- ENRUTA A 5A (SUSTITUICAO) O 5B (CONSTITUICAO) ---      
008970*             EL TIPO DE TRAMITE (CAMPO DE ENTRADA CA-TIPO-RUTA)        
008980*             DECIDE QUE CADENA DE PASOS 41X/42X CORRE; LAS DOS         
008990*             RUTAS SON MUTUAMENTE EXCLUSIVAS PARA UN MISMO CASO        
009000 406-ENRUTA-PATH SECTION.                                               
009010     IF CA-RUTA-SUSTITUICAO                                             
009020         PERFORM 410-RUTA-5A-SUSTITUICAO                                
009030     ELSE                                                               
009040         PERFORM 420-RUTA-5B-CONSTITUICAO                               
009050     END-IF.                                                            
009060 406-ENRUTA-PATH-E. EXIT.                                               
009070*====================  RUTA 5A - SUSTITUICAO  ====================      
009080*             RUTA DE SUSTITUICAO DE GARANTIA EXISTENTE: CORRE          
009090*             LOS 7 PASOS EN ORDEN, PARANDO EN EL PRIMERO QUE           
009100*             FIJE WKS-RUTA-TERMINADA; LOS PASOS RESTANTES SOLO         
009110*             ACUMULAN PENALIDADES/BONOS SOBRE EL TIMING YA FIJADO      
009120 410-RUTA-5A-SUSTITUICAO SECTION.                                       
009130*             EL SWITCH SE REINICIA EN CADA CASO; QUEDA EN 'Y' EN       
009140*             CUANTO UN PASO FIJA EL TIMING DEFINITIVO DE LA RUTA       
009150     MOVE 'N' TO WKS-RUTA-TERMINADA                                     
009160     PERFORM 411-5A-PASO-1 THRU 417-5A-PASO-7-E.                        
009170 410-RUTA-5A-SUSTITUICAO-E. EXIT.                                       
009180*             PASO 1: SIN NODO 5 O SIN NODO 3 NO HAY BASE PARA          
009190*             DECIDIR SUSTITUICAO; EL CASO PASSOU DE INMEDIATO          
009200 411-5A-PASO-1 SECTION.                                                 
009210*             ESTE PASO NO TIENE GUARDA WKS-RUTA-TERMINADA-SI PORQUE    
009220*             ES EL PRIMERO DE LA CADENA; LOS SIGUIENTES SI LA TIENEN   
009230     IF NOT CA-NODE5-CON-DATO OR NOT CA-NODE3-CON-DATO                  
009240         MOVE 'PASSOU' TO WKS-TIMING-BASE-CALC                          
009250         MOVE 'Y' TO WKS-RUTA-TERMINADA                                 
009260     END-IF.                                                            
009270 411-5A-PASO-1-E. EXIT.                                                 
009280*             PASO 2: SI YA EXISTE UN SEGURO GARANTIA VIGENTE NO        
009290*             HAY NADA QUE OFRECER                                      
009300 412-5A-PASO-2 SECTION.                                                 
009310*             SI EL PASO 1 YA TERMINO LA RUTA, ESTE PASO NO HACE NADA   
009320     IF NOT WKS-RUTA-TERMINADA-SI                                       
009330*             EL CLIENTE YA TIENE SEGURO GARANTIA VIGENTE: NO HAY       
009340*             SUSTITUICAO QUE OFRECER, EL CASO PASSOU DE INMEDIATO      
009350         IF CA-GAR-SEGURO-GARANTIA                                      
009360             MOVE 'PASSOU' TO WKS-TIMING-BASE-CALC                      
009370             MOVE 'Y' TO WKS-RUTA-TERMINADA                             
009380         END-IF                                                         
009390     END-IF.                                                            
009400 412-5A-PASO-2-E. EXIT.                                                 
009410*          ----- REGLAS DE TIPO DE GARANTIA -----                       
009420*             ONEROSA MAS GARANTIA SUSTITUIBLE (DEPOSITO, PENHORA,      
009430*             FIANCA, CAUCAO) ES LA OPORTUNIDAD FUERTE Y SUMA           
009440*             BONUS; GARANTIA INDEFINIDA PENALIZA POR LA                
009450*             INCERTIDUMBRE QUE INTRODUCE; CUALQUIER OTRO CASO          
009460*             QUEDA EN ACOMPANHAR SIN AJUSTE                            
009470 413-5A-PASO-3 SECTION.                                                 
009480     IF NOT WKS-RUTA-TERMINADA-SI                                       
009490*             ONEROSA + GARANTIA REALMENTE SUSTITUIBLE: ES LA           
009500*             OPORTUNIDAD FUERTE DE VENDER EL SEGURO AHORA              
009510         IF CA-5A-ONEROSA-SI                                            
009520            AND (CA-GAR-DEPOSITO-JUD OR CA-GAR-PENHORA-DINHEIRO         
009530                 OR CA-GAR-PENHORA-BEM-MOVEL                            
009540                 OR CA-GAR-PENHORA-IMOVEL                               
009550                 OR CA-GAR-FIANCA-BANCARIA OR CA-GAR-CAUCAO-REAL)       
009560             MOVE 'AGORA_SUBSTITUICAO' TO WKS-TIMING-BASE-CALC          
009570             ADD 1 TO WKS-BONUS-COUNT                                   
009580         ELSE                                                           
009590*             GARANTIA INDEFINIDA: NO SE SABE QUE SE ESTA               
009600*             SUSTITUYENDO, PENALIZA LA OPORTUNIDAD                     
009610             IF CA-GAR-INDEFINIDA                                       
009620                 MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC              
009630                 ADD 1 TO WKS-PENALTY-COUNT                             
009640             ELSE                                                       
009650*             CUALQUIER OTRA COMBINACION QUEDA EN ACOMPANHAR            
009660*             SIN AJUSTE DE PENALIDAD NI BONUS                          
009670                 MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC              
009680             END-IF                                                     
009690         END-IF                                                         
009700     END-IF.                                                            
009710 413-5A-PASO-3-E. EXIT.                                                 
009720*          ----- INCERTIDUMBRE DE LA GARANTIA EXISTENTE -----           
009730*             CADA SENAL DE INCERTIDUMBRE SOBRE EL NODO 4               
009740*             (RESPUESTA PROBABLE, INCIERTA O SILENCIO DE BASE/         
009750*             VARIABLE) SUMA UNA PENALIDAD INDEPENDIENTE; PUEDEN        
009760*             ACUMULARSE VARIAS EN EL MISMO CASO                        
009770 414-5A-PASO-4 SECTION.                                                 
009780     IF NOT WKS-RUTA-TERMINADA-SI AND CA-NODE4-CON-DATO                 
009790*             RESPUESTA "PROBABLEMENTE SI" AL NODO 4                    
009800         IF CA-NODE4-RESP-PROB-SI                                       
009810             ADD 1 TO WKS-PENALTY-COUNT                                 
009820         END-IF                                                         
009830*             RESPUESTA INCIERTA AL NODO 4                              
009840         IF CA-NODE4-RESP-INCIERTO                                      
009850             ADD 1 TO WKS-PENALTY-COUNT                                 
009860         END-IF                                                         
009870*             SILENCIO DE LA BASE O DE LA VARIABLE DE GARANTIA          
009880         IF CA-NODE4-BASE-SILENCIO OR CA-VAR-GAR-SILENCIO-SI            
009890             ADD 1 TO WKS-PENALTY-COUNT                                 
009900         END-IF                                                         
009910     END-IF.                                                            
009920 414-5A-PASO-4-E. EXIT.                                                 
009930*          ----- PENALIDADES TEMPORALES SOBRE DIAS-RECENTE -----        
009940*             CUANTO MAS VIEJO EL MARCO TEMPORAL RECIENTE, MAYOR        
009950*             LA PENALIDAD: MAS DE 90 DIAS SUMA UNA, MAS DE 180         
009960*             SUMA UNA SEGUNDA (SE ACUMULAN, NO SON EXCLUYENTES)        
009970 415-5A-PASO-5 SECTION.                                                 
009980     IF NOT WKS-RUTA-TERMINADA-SI                                       
009990*             PRIMERA PENALIDAD: MAS DE 90 DIAS SIN CONTACTO RECENTE    
010000         IF WKS-DIAS-RECENTE-CALC > 90                                  
010010             ADD 1 TO WKS-PENALTY-COUNT                                 
010020         END-IF                                                         
010030*             SEGUNDA PENALIDAD, ACUMULATIVA: MAS DE 180 DIAS           
010040         IF WKS-DIAS-RECENTE-CALC > 180                                 
010050             ADD 1 TO WKS-PENALTY-COUNT                                 
010060         END-IF                                                         
010070     END-IF.                                                            
010080 415-5A-PASO-5-E. EXIT.                                                 
010090*          ----- CONTEXTOS ESPECIALES -----                             
010100*             RECUPERACAO JUDICIAL, FALENCIA, ACORDO O SUSPENSAO        
010110*             DEL CLIENTE PENALIZAN SIEMPRE Y, SI EL CASO YA            
010120*             HABIA QUEDADO EN AGORA_SUBSTITUICAO, LO REBAJAN A         
010130*             ACOMPANHAR PORQUE ESOS CONTEXTOS DESACONSEJAN             
010140*             OFRECER EL SEGURO DE INMEDIATO                            
010150 416-5A-PASO-6 SECTION.                                                 
010160     IF NOT WKS-RUTA-TERMINADA-SI                                       
010170*             LOS 4 CONTEXTOS ADVERSOS PENALIZAN IGUAL, SEAN            
010180*             JUDICIALES (RECUPERACAO) O DE NEGOCIACION (ACORDO)        
010190         IF CA-CTX-RECUP-JUD-SI OR CA-CTX-FALENCIA-SI                   
010200            OR CA-CTX-ACORDO-SI OR CA-CTX-SUSPENSO-SI                   
010210             ADD 1 TO WKS-PENALTY-COUNT                                 
010220*                UN AGORA_SUBSTITUICAO YA FIJADO SE REBAJA A            
010230*                ACOMPANHAR; NO SE OFRECE EL SEGURO DE INMEDIATO        
010240             IF WKS-TIMING-BASE-CALC = 'AGORA_SUBSTITUICAO'             
010250                 MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC              
010260             END-IF                                                     
010270         END-IF                                                         
010280     END-IF.                                                            
010290 416-5A-PASO-6-E. EXIT.                                                 
010300*          ----- PASIVIDADE HISTORICA DO CLIENTE -----                  
010310*             UN CLIENTE CON MAS DE 365 DIAS DE PRIMARIO Y CON LA       
010320*             VARIABLE DE PASSIVIDADE ACTIVA ES UN AGRAVANTE: SE        
010330*             APLICA EL MULTIPLICADOR DE GRAVEDAD (0.75) SOBRE EL       
010340*             PUNTEO FINAL ADEMAS DE SUMAR UNA PENALIDAD                
010350 417-5A-PASO-7 SECTION.                                                 
010360     IF NOT WKS-RUTA-TERMINADA-SI                                       
010370*             REQUIERE AMBAS CONDICIONES A LA VEZ: PRIMARIO VIEJO       
010380*             (MAS DE UN ANO) Y LA VARIABLE DE PASSIVIDADE ACTIVA       
010390         IF WKS-DIAS-PRIMARIO-CALC > 365 AND                            
010400            CA-VAR-PASSIVIDADE-SI                                       
010410*                EL MULTIPLICADOR SE GUARDA AQUI PERO SOLO SE           
010420*                APLICA AL FINAL, EN 450-CALCULO-SCORE-FINAL            
010430             MOVE 0.75 TO WKS-GRAVE-MULT-CALC                           
010440             ADD 1 TO WKS-PENALTY-COUNT                                 
010450         END-IF                                                         
010460     END-IF.                                                            
010470 417-5A-PASO-7-E. EXIT.                                                 
010480*====================  RUTA 5B - CONSTITUICAO  ===================      
010490*             RUTA DE CONSTITUICAO DE NUEVA GARANTIA: MISMO             
010500*             PATRON DE LA RUTA 5A, STOP-EN-EL-PRIMER-PASO-QUE-         
010510*             TERMINA, PERO LA VENTANA DE DIAS DEL PASO 3 REEMPLAZA     
010520*             LAS REGLAS DE TIPO DE GARANTIA DE LA RUTA 5A              
010530 420-RUTA-5B-CONSTITUICAO SECTION.                                R00134
010540*             MISMO PATRON DE SWITCH QUE LA RUTA 5A: SE REINICIA        
010550*             AQUI Y QUEDA FIJO EN 'Y' AL TERMINAR ALGUN PASO           
010560     MOVE 'N' TO WKS-RUTA-TERMINADA                                     
010570     PERFORM 421-5B-PASO-1 THRU 426-5B-PASO-6-E.                        
010580 420-RUTA-5B-CONSTITUICAO-E. EXIT.                                      
010590*             PASO 1: MISMA GUARDA DE DATOS MINIMOS QUE LA RUTA 5A      
010600 421-5B-PASO-1 SECTION.                                                 
010610*             SIN NODO 5 O SIN NODO 3 NO HAY BASE PARA CONSTITUIR       
010620     IF NOT CA-NODE5-CON-DATO OR NOT CA-NODE3-CON-DATO                  
010630         MOVE 'PASSOU' TO WKS-TIMING-BASE-CALC                          
010640         MOVE 'Y' TO WKS-RUTA-TERMINADA                                 
010650     END-IF.                                                            
010660 421-5B-PASO-1-E. EXIT.                                                 
010670*             PASO 2: PROCESO YA ENCERRADO, NO HAY CONSTITUICAO         
010680*             POSIBLE                                                   
010690 422-5B-PASO-2 SECTION.                                                 
010700     IF NOT WKS-RUTA-TERMINADA-SI                                       
010710*             PROCESO ENCERRADO: NO TIENE SENTIDO CONSTITUIR            
010720*             GARANTIA SOBRE UN TRAMITE YA CERRADO                      
010730         IF CA-5B-ENCERRADO-SI                                          
010740             MOVE 'PASSOU' TO WKS-TIMING-BASE-CALC                      
010750             MOVE 'Y' TO WKS-RUTA-TERMINADA                             
010760         END-IF                                                         
010770     END-IF.                                                            
010780 422-5B-PASO-2-E. EXIT.                                                 
010790*          ----- VENTANA DE DIAS SOBRE DIAS-RECENTE -----               
010800*             CUATRO BANDAS DE DIAS-RECENTE (<15, <60, <90, >=90);      
010810*             LA AMEACA DE EXECUCAO (CA-5B-AMEACA-SI) EMPUJA HACIA      
010820*             AGORA_CONSTITUICAO Y SUMA BONUS INCLUSO EN LA BANDA       
010830*             MAS TARDIA, DONDE SIN AMENAZA EL CASO QUEDA EN            
010840*             ACOMPANHAR CON UNA O DOS PENALIDADES                      
010850 423-5B-PASO-3 SECTION.                                                 
010860     IF NOT WKS-RUTA-TERMINADA-SI                                       
010870*             BANDA 1: MENOS DE 15 DIAS DESDE EL MARCO RECIENTE,        
010880*             LA OPORTUNIDAD ES INMEDIATA; LA AMEACA DE EXECUCAO        
010890*             SUMA UN SEGUNDO BONUS                                     
010900         IF WKS-DIAS-RECENTE-CALC < 15                                  
010910             MOVE 'AGORA_CONSTITUICAO' TO WKS-TIMING-BASE-CALC          
010920             ADD 1 TO WKS-BONUS-COUNT                                   
010930             IF CA-5B-AMEACA-SI                                         
010940                 ADD 1 TO WKS-BONUS-COUNT                               
010950             END-IF                                                     
010960         ELSE                                                           
010970*             BANDA 2: ENTRE 15 Y 59 DIAS, SIGUE SIENDO AGORA           
010980*             PERO EL BONUS POR AMEACA YA NO SE DUPLICA                 
010990             IF WKS-DIAS-RECENTE-CALC < 60                              
011000                 MOVE 'AGORA_CONSTITUICAO' TO                           
011010                      WKS-TIMING-BASE-CALC                              
011020                 IF CA-5B-AMEACA-SI                                     
011030                     ADD 1 TO WKS-BONUS-COUNT                           
011040                 END-IF                                                 
011050             ELSE                                                       
011060*             BANDA 3: ENTRE 60 Y 89 DIAS, LA AMEACA DE EXECUCAO        
011070*             ES LA UNICA RAZON PARA SEGUIR OFRECIENDO AHORA; SIN       
011080*             ELLA EL CASO BAJA A ACOMPANHAR CON PENALIDAD              
011090                 IF WKS-DIAS-RECENTE-CALC < 90                          
011100                     IF CA-5B-AMEACA-SI                                 
011110                         MOVE 'AGORA_CONSTITUICAO' TO                   
011120                              WKS-TIMING-BASE-CALC                      
011130                         ADD 1 TO WKS-BONUS-COUNT                       
011140                     ELSE                                               
011150                         MOVE 'ACOMPANHAR' TO                           
011160                              WKS-TIMING-BASE-CALC                      
011170                         ADD 1 TO WKS-PENALTY-COUNT                     
011180                     END-IF                                             
011190                 ELSE                                                   
011200*             BANDA 4: 90 DIAS O MAS. AUN CON AMEACA SE PENALIZA        
011210*             (LA OPORTUNIDAD YA SE DEMORO DEMASIADO), Y SIN            
011220*             AMEACA SE SUMA UNA SEGUNDA PENALIDAD SI PASA DE 180       
011230                     IF CA-5B-AMEACA-SI                                 
011240                         MOVE 'AGORA_CONSTITUICAO' TO                   
011250                              WKS-TIMING-BASE-CALC                      
011260                         ADD 1 TO WKS-BONUS-COUNT                       
011270                         ADD 1 TO WKS-PENALTY-COUNT                     
011280                     ELSE                                               
011290                         MOVE 'ACOMPANHAR' TO                           
011300                              WKS-TIMING-BASE-CALC                      
011310                         ADD 1 TO WKS-PENALTY-COUNT                     
011320*             PASADOS LOS 180 DIAS SIN AMEACA, SE CONSIDERA UNA         
011330*             SEGUNDA SENAL DE DETERIORO Y SE ACUMULA OTRA PENALIDAD    
011340                         IF WKS-DIAS-RECENTE-CALC > 180                 
011350                             ADD 1 TO WKS-PENALTY-COUNT                 
011360                         END-IF                                         
011370                     END-IF                                             
011380                 END-IF                                                 
011390             END-IF                                                     
011400         END-IF                                                         
011410     END-IF.                                                            
011420 423-5B-PASO-3-E. EXIT.                                                 
011430*          ----- CONTEXTOS ESPECIALES -----                             
011440*             MISMA LOGICA DE LA RUTA 5A: LOS CONTEXTOS DE              
011450*             RECUPERACAO/FALENCIA/ACORDO/SUSPENSAO PENALIZAN Y         
011460*             REBAJAN UN AGORA_CONSTITUICAO YA FIJADO A ACOMPANHAR      
011470 424-5B-PASO-4 SECTION.                                                 
011480     IF NOT WKS-RUTA-TERMINADA-SI                                       
011490*             CUALQUIERA DE LOS 4 CONTEXTOS ADVERSOS (RECUPERACION      
011500*             JUDICIAL, FALENCIA, ACORDO O SUSPENSO) PENALIZA IGUAL     
011510         IF CA-CTX-RECUP-JUD-SI OR CA-CTX-FALENCIA-SI                   
011520            OR CA-CTX-ACORDO-SI OR CA-CTX-SUSPENSO-SI                   
011530             ADD 1 TO WKS-PENALTY-COUNT                                 
011540*                CON CONTEXTO ADVERSO NO SE OFRECE CONSTITUICAO DE      
011550*                INMEDIATO; LA RUTA BAJA A ACOMPANHAR PARA REVISION     
011560             IF WKS-TIMING-BASE-CALC = 'AGORA_CONSTITUICAO'             
011570                 MOVE 'ACOMPANHAR' TO WKS-TIMING-BASE-CALC              
011580             END-IF                                                     
011590         END-IF                                                         
011600     END-IF.                                                            
011610 424-5B-PASO-4-E. EXIT.                                                 
011620*          ----- PASIVIDADE HISTORICA DO CLIENTE -----                  
011630*             MISMO AGRAVANTE QUE EL PASO 7 DE LA RUTA 5A               
011640 425-5B-PASO-5 SECTION.                                                 
011650     IF NOT WKS-RUTA-TERMINADA-SI                                       
011660*             MISMA REGLA QUE EL PASO 7 DE LA RUTA 5A: PRIMARIO         
011670*             VIEJO MAS PASSIVIDADE ACTIVA ES AGRAVANTE                 
011680         IF WKS-DIAS-PRIMARIO-CALC > 365 AND                            
011690            CA-VAR-PASSIVIDADE-SI                                       
011700             MOVE 0.75 TO WKS-GRAVE-MULT-CALC                           
011710             ADD 1 TO WKS-PENALTY-COUNT                                 
011720         END-IF                                                         
011730     END-IF.                                                            
011740 425-5B-PASO-5-E. EXIT.                                                 
011750*          ----- BONO POR EXECUTADO ATIVO -----                         
011760*             UN EXECUTADO YA ATIVO EN EL PROCESO DE EXECUCAO           
011770*             MEJORA LA OPORTUNIDAD DE CONSTITUIR GARANTIA AHORA        
011780 426-5B-PASO-6 SECTION.                                                 
011790     IF NOT WKS-RUTA-TERMINADA-SI                                       
011800*             UN EXECUTADO YA ACTIVO ADELANTA LA OPORTUNIDAD DE         
011810*             CONSTITUIR LA GARANTIA; UNICO PASO DE LA RUTA 5B          
011820*             QUE SUMA BONUS EN VEZ DE PENALIDAD                        
011830         IF CA-5B-EXEC-ATIVO-SI                                         
011840             ADD 1 TO WKS-BONUS-COUNT                                   
011850         END-IF                                                         
011860     END-IF.                                                            
011870 426-5B-PASO-6-E. EXIT.                                                 
011880*------------> CALCULO DEL PUNTEO FINAL (CLAMP + REDONDEO) <------      
011890*             EL PUNTEO BASE SALE DE LA CLASE DE TIMING (9 PARA         
011900*             CUALQUIERA DE LOS DOS AGORA, 6 PARA ACOMPANHAR, 2         
011910*             PARA PASSOU); SE LE RESTAN LAS PENALIDADES Y SE LE        
011920*             SUMAN LOS BONOS ACUMULADOS EN LA RUTA, SE RECORTA         
011930*             (CLAMP) AL RANGO 0-10 Y RECIEN AL FINAL SE APLICA EL      
011940*             MULTIPLICADOR DE GRAVEDAD CON REDONDEO (REQ-00355)        
011950 450-CALCULO-SCORE-FINAL SECTION.                                       
011960*             LAS DOS CLASES AGORA VALEN LO MISMO COMO BASE; SOLO       
011970*             SE DIFERENCIAN EN SC-TIMING-BASE Y EN EL TEXTO DE         
011980*             RECOMENDACAO QUE ARMA 510 MAS ABAJO                       
011990     EVALUATE TRUE                                                      
012000         WHEN WKS-TIMING-BASE-CALC = 'AGORA_CONSTITUICAO'               
012010             MOVE 9 TO WKS-BASE-SCORE-CALC                              
012020         WHEN WKS-TIMING-BASE-CALC = 'AGORA_SUBSTITUICAO'               
012030             MOVE 9 TO WKS-BASE-SCORE-CALC                              
012040         WHEN WKS-TIMING-BASE-CALC = 'ACOMPANHAR'                       
012050             MOVE 6 TO WKS-BASE-SCORE-CALC                              
012060         WHEN OTHER                                                     
012070             MOVE 2 TO WKS-BASE-SCORE-CALC                              
012080     END-EVALUATE                                                       
012090*             NETO DE PENALIDADES Y BONOS, ANTES DEL CLAMP              
012100     COMPUTE WKS-SCORE-INTERMEDIO =                                     
012110             WKS-BASE-SCORE-CALC - WKS-PENALTY-COUNT                    
012120             + WKS-BONUS-COUNT                                          
012130*             CLAMP INFERIOR: EL PUNTEO NUNCA BAJA DE CERO              
012140     IF WKS-SCORE-INTERMEDIO < 0                                        
012150         MOVE 0 TO WKS-SCORE-INTERMEDIO                                 
012160     END-IF                                                             
012170*             CLAMP SUPERIOR: EL PUNTEO NUNCA PASA DE DIEZ              
012180     IF WKS-SCORE-INTERMEDIO > 10                                       
012190         MOVE 10 TO WKS-SCORE-INTERMEDIO                                
012200     END-IF                                                             
012210*             REQ-00355: EL MULTIPLICADOR DE GRAVEDAD SE APLICA         
012220*             DESPUES DEL CLAMP, NO ANTES, PARA QUE EL AGRAVANTE        
012230*             DE PASSIVIDADE SIEMPRE REDUZCA EL PUNTEO YA TOPADO        
012240     COMPUTE WKS-SCORE-FINAL-CALC ROUNDED =                       R00355
012250             WKS-SCORE-INTERMEDIO * WKS-GRAVE-MULT-CALC.                
012260 450-CALCULO-SCORE-FINAL-E. EXIT.                                       
012270*------------> SERIE 500, MAPEO LEGADO Y RECOMENDACION <----------      
012280*             EL SISTEMA LEGADO SOLO CONOCIA 3 CLASES DE TIMING;        
012290*             LAS DOS CLASES AGORA_* DE LA ESPECIFICACION ACTUAL        
012300*             (CONSTITUICAO Y SUBSTITUICAO) SE COLAPSAN EN 'AGORA'      
012310*             PARA ESE CAMPO, MIENTRAS SC-TIMING-BASE CONSERVA EL       
012320*             NOMBRE COMPLETO DE LA CLASE                               
012330 500-MAPEO-LEGACY SECTION.                                              
012340*             SC-TIMING-BASE (NO ESTE CAMPO) ES EL QUE CONSERVA LA      
012350*             DISTINCION CONSTITUICAO/SUBSTITUICAO PARA LOS REPORTES    
012360*             ACTUALES; SC-TIMING-LEGACY ES SOLO PARA INTERFACES VIEJAS 
012370*             LAS DOS CLASES AGORA COLAPSAN A UN SOLO VALOR LEGADO      
012380     EVALUATE TRUE                                                      
012390         WHEN WKS-TIMING-BASE-CALC = 'AGORA_CONSTITUICAO'               
012400             MOVE 'AGORA' TO SC-TIMING-LEGACY                           
012410         WHEN WKS-TIMING-BASE-CALC = 'AGORA_SUBSTITUICAO'               
012420             MOVE 'AGORA' TO SC-TIMING-LEGACY                           
012430*             ACOMPANHAR Y PASSOU YA SE LLAMABAN IGUAL EN EL LEGADO     
012440         WHEN OTHER                                                     
012450             MOVE WKS-TIMING-BASE-CALC TO SC-TIMING-LEGACY              
012460     END-EVALUATE.                                                      
012470 500-MAPEO-LEGACY-E. EXIT.                                              
012480*     ----- TEXTO DE RECOMENDACION (VER NOTA REQ-01310) -----           
012490*     EL TEXTO DE AGORA_SUBSTITUICAO MIDE 64 BYTES; DESDE LA            
012500*     REQ-01310 SC-RECOMENDACAO EN EL COPYBOOK SCOREOUT SE AMPLIO       
012510*     A X(64) PARA QUE ESTA MOVE NO LO TRUNQUE.                         
012520 510-GENERA-RECOMENDACION SECTION.                                      
012530     EVALUATE TRUE                                                      
012540*             TEXTO MAS LARGO DE LOS CUATRO (64 BYTES) - VER NOTA       
012550*             REQ-01310 ARRIBA                                          
012560         WHEN WKS-TIMING-BASE-CALC = 'AGORA_CONSTITUICAO'               
012570             MOVE                                                       
012580             'OFERECER SEGURO GARANTIA PARA CONSTITUICAO DE GARA        
012590-            'NTIA' TO SC-RECOMENDACAO                                  
012600*             EL TEXTO QUE ORIGINALMENTE SE TRUNCABA ANTES DE LA        
012610*             REQ-01310 (SOBRABAN 4 BYTES: "ENTE")                      
012620         WHEN WKS-TIMING-BASE-CALC = 'AGORA_SUBSTITUICAO'               
012630             MOVE                                                       
012640             'OFERECER SEGURO GARANTIA PARA SUBSTITUICAO DE GARA        
012650-            'NTIA EXISTENTE' TO SC-RECOMENDACAO                        
012660*             CASO EN SEGUIMIENTO: TODAVIA NO HAY OPORTUNIDAD FIRME     
012670         WHEN WKS-TIMING-BASE-CALC = 'ACOMPANHAR'                       
012680             MOVE                                                       
012690             'MONITORAR PROCESSO PARA OPORTUNIDADES FUTURAS'            
012700             TO SC-RECOMENDACAO                                         
012710*             CUALQUIER OTRA CLASE (EN LA PRACTICA, SOLO 'PASSOU')      
012720         WHEN OTHER                                                     
012730             MOVE                                                       
012740             'ENCERRAR ACOMPANHAMENTO - TIMING PASSOU'                  
012750             TO SC-RECOMENDACAO                                         
012760     END-EVALUATE.                                                      
012770 510-GENERA-RECOMENDACION-E. EXIT.                                      
012780*     ----- DESGLOSE DE PUNTEO (SOLO CONSOLA, UPSI-0) -----             
012790*             AYUDA DE DIAGNOSTICO PARA OPERACION: SOLO SE ACTIVA       
012800*             CUANDO EL OPERADOR PRENDE EL SWITCH UPSI-0 AL             
012810*             ARRANCAR EL JOB; NO AFECTA NINGUN ARCHIVO DE SALIDA,      
012820*             SOLO EMITE LINEAS A CONSOLA CON EL DESGLOSE DEL           
012830*             PUNTEO DE CADA CASO                                       
012840 520-FORMATEA-DESGLOSE SECTION.                                   R00402
012850     IF WS-DETALLE-ON                                                   
012860         MOVE SPACES TO WKS-LINEA-DESGLOSE                              
012870         MOVE WKS-BASE-SCORE-CALC TO WKS-CAMPO-EDITADO                  
012880         STRING 'BASE: ' WKS-CAMPO-EDITADO                              
012890                DELIMITED BY SIZE INTO WKS-LINEA-DESGLOSE               
012900*             SOLO SE MUESTRA EL RENGLON DE PENALIDADES SI HUBO         
012910*             AL MENOS UNA, PARA NO ENSUCIAR LA CONSOLA CON CEROS       
012920         IF WKS-PENALTY-COUNT > 0                                       
012930             DISPLAY WKS-LINEA-DESGLOSE                                 
012940                     " | PENALIDADES: -" WKS-PENALTY-COUNT              
012950                     UPON CONSOLE                                       
012960         END-IF                                                         
012970*             MISMO CRITERIO PARA EL RENGLON DE BONOS                   
012980         IF WKS-BONUS-COUNT > 0                                         
012990             DISPLAY WKS-LINEA-DESGLOSE                                 
013000                     " | BONUS: +" WKS-BONUS-COUNT                      
013010                     UPON CONSOLE                                       
013020         END-IF                                                         
013030*             EL MULTIPLICADOR DE GRAVEDAD SOLO SE MUESTRA CUANDO       
013040*             DIFIERE DE 1.00 (ES DECIR, CUANDO SE APLICO)              
013050         IF WKS-GRAVE-MULT-CALC NOT = 1.00                              
013060             DISPLAY WKS-LINEA-DESGLOSE                                 
013070                     " | GRAVE: X0.75" UPON CONSOLE                     
013080         END-IF                                                         
013090*             EL RENGLON FINAL SIEMPRE SE EMITE                         
013100         DISPLAY WKS-LINEA-DESGLOSE " | FINAL: "                        
013110                 WKS-SCORE-FINAL-CALC UPON CONSOLE                      
013120     END-IF.                                                            
013130 520-FORMATEA-DESGLOSE-E. EXIT.                                         
013140*------------> SERIE 600, CALCULO DE COSTO (COST-CALC) <----------      
013150*             BUSCA LA TARIFA DEL MODELO EN 3 NIVELES DE                
013160*             PRECISION DECRECIENTE: COINCIDENCIA EXACTA, LUEGO         
013170*             COINCIDENCIA POR PREFIJO (PARA VARIANTES DE VERSION       
013180*             DEL MISMO MODELO) Y POR ULTIMO LA TARIFA POR              
013190*             DEFECTO DEL TARIFARIO; EL COSTO FINAL ES TOKENS DE        
013200*             ENTRADA Y SALIDA POR SU TARIFA CORRESPONDIENTE,           
013210*             POR MILLON                                                
013220 600-CALCULO-COSTO SECTION.                                       R00271
013230*             SE REINICIA ANTES DE LOS 3 INTENTOS DE BUSQUEDA           
013240     MOVE 'N' TO WKS-TARIFA-ENCONTRADA                                  
013250     PERFORM 610-BUSCA-TARIFA-EXACTA                                    
013260*             SOLO SE INTENTA POR PREFIJO SI LA EXACTA FALLO            
013270     IF NOT WKS-TARIFA-ENCONTRADA-SI                                    
013280         PERFORM 620-BUSCA-TARIFA-PREFIJO                               
013290     END-IF                                                             
013300*             Y SOLO SE CAE AL DEFECTO SI NINGUNA DE LAS DOS            
013310*             ANTERIORES ENCONTRO TARIFA                                
013320     IF NOT WKS-TARIFA-ENCONTRADA-SI                                    
013330         PERFORM 630-USA-TARIFA-DEFECTO                                 
013340     END-IF                                                             
013350*             COSTO = TOKENS / 1,000,000 * TARIFA POR MILLON,           
013360*             POR SEPARADO PARA ENTRADA Y SALIDA                        
013370     COMPUTE WKS-COSTO-CALC ROUNDED =                                   
013380             (CA-INPUT-TOKENS / 1000000 * WKS-TARIFA-INPUT-SEL)         
013390           + (CA-OUTPUT-TOKENS / 1000000 * WKS-TARIFA-OUTPUT-SEL).      
013400 600-CALCULO-COSTO-E. EXIT.                                             
013410*          ----- COINCIDENCIA EXACTA DE NOMBRE DE MODELO -----          
013420*             RECORRE TSB-TARIFARIO-TABLA CON SEARCH (REQUIERE          
013430*             LA TABLA ORDENADA, CARGADA EN 120-CARGA-TARIFARIO)        
013440 610-BUSCA-TARIFA-EXACTA SECTION.                                       
013450*             REINICIA EL INDICE ANTES DE CADA SEARCH                   
013460     SET WKS-IDX-TARIFA TO 1                                            
013470     SEARCH TSB-TARIFARIO-TABLA                                         
013480*             AT END SIN ACCION: EL LLAMADOR PRUEBA EL SIGUIENTE        
013490*             NIVEL DE PRECISION SI WKS-TARIFA-ENCONTRADA SIGUE EN N    
013500         AT END                                                         
013510             CONTINUE                                                   
013520         WHEN MR-MODEL-NAME(WKS-IDX-TARIFA) = CA-MODEL-CODE             
013530             MOVE 'Y' TO WKS-TARIFA-ENCONTRADA                          
013540             MOVE MR-INPUT-RATE(WKS-IDX-TARIFA)                         
013550                  TO WKS-TARIFA-INPUT-SEL                               
013560             MOVE MR-OUTPUT-RATE(WKS-IDX-TARIFA)                        
013570                  TO WKS-TARIFA-OUTPUT-SEL                              
013580     END-SEARCH.                                                        
013590 610-BUSCA-TARIFA-EXACTA-E. EXIT.                                       
013600*          ----- COINCIDENCIA POR PREFIJO (REQ-01188) -----             
013610*             REQ-01188: CUBRE MODELOS CON SUFIJO DE VERSION QUE        
013620*             NO EXISTE COMO FILA EXACTA EN EL TARIFARIO; COMPARA       
013630*             POR EL LARGO SIN BLANCOS DEL NOMBRE DE TARIFA             
013640 620-BUSCA-TARIFA-PREFIJO SECTION.                                R01188
013650*             EL INDICE SE REINICIA PORQUE 610 YA LO RECORRIO           
013660*             ENTERO SIN ENCONTRAR COINCIDENCIA EXACTA                  
013670     SET WKS-IDX-TARIFA TO 1                                            
013680     PERFORM 621-PRUEBA-PREFIJO                                         
013690         UNTIL WKS-IDX-TARIFA > WKS-NUM-TARIFAS                         
013700               OR WKS-TARIFA-ENCONTRADA-SI.                             
013710 620-BUSCA-TARIFA-PREFIJO-E. EXIT.                                      
013720*             PRUEBA UNA FILA DEL TARIFARIO COMO PREFIJO DEL            
013730*             NOMBRE DE MODELO DEL CASO; SI NO COINCIDE AVANZA          
013740*             AL SIGUIENTE INDICE                                       
013750 621-PRUEBA-PREFIJO SECTION.                                            
013760*             LARGO REAL (SIN BLANCOS) DE LA FILA ACTUAL DEL            
013770*             TARIFARIO, CALCULADO EN 615                               
013780     PERFORM 615-CALCULA-LONGITUD-NOMBRE                                
013790     IF WKS-LEN-TARIFA > 0                                              
013800*             COMPARA SOLO LOS PRIMEROS WKS-LEN-TARIFA BYTES DEL        
013810*             MODELO DEL CASO CONTRA EL NOMBRE DE LA TARIFA             
013820         IF CA-MODEL-CODE(1:WKS-LEN-TARIFA) =                           
013830            MR-MODEL-NAME(WKS-IDX-TARIFA)(1:WKS-LEN-TARIFA)             
013840             MOVE 'Y' TO WKS-TARIFA-ENCONTRADA                          
013850             MOVE MR-INPUT-RATE(WKS-IDX-TARIFA)                         
013860                  TO WKS-TARIFA-INPUT-SEL                               
013870             MOVE MR-OUTPUT-RATE(WKS-IDX-TARIFA)                        
013880                  TO WKS-TARIFA-OUTPUT-SEL                              
013890         END-IF                                                         
013900     END-IF                                                             
013910*             SIN COINCIDENCIA, AVANZA A LA SIGUIENTE FILA              
013920     IF NOT WKS-TARIFA-ENCONTRADA-SI                                    
013930         SET WKS-IDX-TARIFA UP BY 1                                     
013940     END-IF.                                                            
013950 621-PRUEBA-PREFIJO-E. EXIT.                                            
013960*          ----- LONGITUD SIN BLANCOS DEL NOMBRE DE MODELO -----        
013970*             MR-MODEL-NAME ES PIC X(30) CON RELLENO DE BLANCOS         
013980*             A LA DERECHA; ESTE PARRAFO MIDE CUANTOS BYTES REALES      
013990*             TIENE EL NOMBRE PARA QUE LA COMPARACION POR PREFIJO       
014000*             DE ARRIBA NO INCLUYA EL RELLENO                           
014010 615-CALCULA-LONGITUD-NOMBRE SECTION.                                   
014020     MOVE 30 TO WKS-LEN-TARIFA                                          
014030     PERFORM 616-REDUCE-LONGITUD                                        
014040         UNTIL WKS-LEN-TARIFA = 0                                       
014050         OR MR-MODEL-NAME(WKS-IDX-TARIFA)(WKS-LEN-TARIFA:1)             
014060            NOT = SPACE.                                                
014070 615-CALCULA-LONGITUD-NOMBRE-E. EXIT.                                   
014080*             DESCUENTA UNA POSICION POR VUELTA DEL PERFORM UNTIL       
014090*             DE ARRIBA                                                 
014100 616-REDUCE-LONGITUD SECTION.                                           
014110     SUBTRACT 1 FROM WKS-LEN-TARIFA.                                    
014120 616-REDUCE-LONGITUD-E. EXIT.                                           
014130*          ----- TARIFA POR DEFECTO (MODELO NO ENCONTRADO) -----        
014140*             SI NI LA COINCIDENCIA EXACTA NI LA DE PREFIJO             
014150*             ENCONTRARON EL MODELO, SE BUSCA LA FILA DE DEFECTO        
014160*             DEL TARIFARIO (WKS-DEFAULT-MODEL-NAME); SI TAMPOCO        
014170*             ESA FILA EXISTE EN EL ARCHIVO, SE USAN LAS TARIFAS        
014180*             CABLEADAS MAS ABAJO COMO ULTIMO RECURSO                   
014190 630-USA-TARIFA-DEFECTO SECTION.                                        
014200*             BUSCA LA FILA DE DEFECTO DENTRO DEL TARIFARIO CARGADO     
014210     SET WKS-IDX-TARIFA TO 1                                            
014220     PERFORM 631-PRUEBA-DEFECTO                                         
014230         UNTIL WKS-IDX-TARIFA > WKS-NUM-TARIFAS                         
014240               OR WKS-TARIFA-ENCONTRADA-SI                              
014250*             ULTIMO RECURSO SI NI SIQUIERA LA FILA DE DEFECTO          
014260*             EXISTE EN MODELRAT: TARIFAS CABLEADAS EN EL PROGRAMA      
014270     IF NOT WKS-TARIFA-ENCONTRADA-SI                                    
014280         MOVE 0.1000 TO WKS-TARIFA-INPUT-SEL                            
014290         MOVE 0.4000 TO WKS-TARIFA-OUTPUT-SEL                           
014300     END-IF.                                                            
014310 630-USA-TARIFA-DEFECTO-E. EXIT.                                        
                                                                                
014330*             PRUEBA LA FILA ACTUAL CONTRA EL NOMBRE DE MODELO          
014340*             POR DEFECTO Y AVANZA SI NO COINCIDE                       
014350 631-PRUEBA-DEFECTO SECTION.                                            
014360     IF MR-MODEL-NAME(WKS-IDX-TARIFA) = WKS-DEFAULT-MODEL-NAME          
014370         MOVE 'Y' TO WKS-TARIFA-ENCONTRADA                              
014380         MOVE MR-INPUT-RATE(WKS-IDX-TARIFA)                             
014390              TO WKS-TARIFA-INPUT-SEL                                   
014400         MOVE MR-OUTPUT-RATE(WKS-IDX-TARIFA)                            
014410              TO WKS-TARIFA-OUTPUT-SEL                                  
014420     ELSE                                                               
014430         SET WKS-IDX-TARIFA UP BY 1                                     
014440     END-IF.                                                            
014450 631-PRUEBA-DEFECTO-E. EXIT.                                            
014460*------------> SERIE 700, ESCRITURA DEL CASO PUNTEADO <-----------      
014470*             ARMA EL REGISTRO DE SALIDA CON TODOS LOS RESULTADOS       
014480*             CALCULADOS (MOTOR DE DECISION, TEMPORAL Y COSTO) Y        
014490*             LO ESCRIBE EN SCOREOUT; UN ERROR DE ESCRITURA ES          
014500*             FATAL PORQUE IMPLICA UN DISCO LLENO O UN MEDIO            
014510*             DANADO, NO UN DATO MALO DEL CASO                          
014520 700-ESCRIBE-SCOREOUT SECTION.                                    R00912
014530*             MOVE SPACES INICIAL LIMPIA CUALQUIER RASTRO DEL           
014540*             CASO ANTERIOR EN EL BUFFER ANTES DE LLENAR LOS            
014550*             CAMPOS DE NEGOCIO (LA MISMA AUDITORIA DE REQ-01299        
014560*             QUE ENCONTRO WKS-BASE-SCORE-CALC SIN ASIGNAR              
014570*             TAMBIEN CONFIRMO QUE ESTA MOVE SPACES YA EXISTIA          
014580*             Y FUNCIONABA BIEN)                                        
014590*             IDENTIFICACION DEL CASO Y CLASE DE TIMING RESUELTA        
014600*             POR EL MOTOR DE DECISION (SERIE 400)                      
014610     MOVE SPACES              TO REG-SALIDA-SCORE                       
014620*             NUMERO DE EXPEDIENTE, SIN TRANSFORMACION                  
014630     MOVE CA-CASE-NUMBER      TO SC-CASE-NUMBER                         
014640*             CLASE DE TIMING RESUELTA POR EL MOTOR DE DECISION         
014650     MOVE WKS-TIMING-BASE-CALC TO SC-TIMING-BASE                        
014660*             COMPONENTES DEL PUNTEO, PARA AUDITORIA POSTERIOR DE       
014670*             COMO SE LLEGO AL SC-SCORE-FINAL                           
014680*             PUNTEO BASE DE LA CLASE, ANTES DE PENALIDADES/BONOS       
014690     MOVE WKS-BASE-SCORE-CALC TO SC-SCORE-BASE                          
014700*             CANTIDAD DE PENALIDADES ACUMULADAS EN LA RUTA 5A/5B       
014710     MOVE WKS-PENALTY-COUNT   TO SC-PENALTY-COUNT                       
014720*             CANTIDAD DE BONOS ACUMULADOS EN LA RUTA 5A/5B             
014730     MOVE WKS-BONUS-COUNT     TO SC-BONUS-COUNT                         
014740*             MULTIPLICADOR DE GRAVEDAD (1.00 O 0.75 SI APLICO)         
014750     MOVE WKS-GRAVE-MULT-CALC TO SC-GRAVE-MULT                          
014760*             PUNTEO FINAL YA CON CLAMP Y MULTIPLICADOR APLICADOS       
014770     MOVE WKS-SCORE-FINAL-CALC TO SC-SCORE-FINAL                        
014780*             MARCOS TEMPORALES CALCULADOS EN LA SERIE 300              
014790     MOVE WKS-DIAS-PRIMARIO-CALC TO SC-DIAS-PRIMARIO                    
014800     MOVE WKS-DIAS-RECENTE-CALC  TO SC-DIAS-RECENTE                     
014810*             COSTO DE LA LLAMADA AL MODELO, CALCULADO EN 600           
014820     MOVE WKS-COSTO-CALC         TO SC-COST-USD                         
014830*             SC-TEMPORAL-VALID ES 'Y'/'N', NO EL MISMO 'Y'/'N'         
014840*             DE WKS-TEMPORAL-VALIDA, PORQUE EL REGISTRO DE             
014850*             SALIDA NO PUEDE COMPARTIR AREA DE WORKING-STORAGE         
014860     IF WKS-TEMPORAL-VALIDA-SI                                          
014870         MOVE 'Y' TO SC-TEMPORAL-VALID                                  
014880     ELSE                                                               
014890         MOVE 'N' TO SC-TEMPORAL-VALID                                  
014900     END-IF                                                             
014910     WRITE REG-SALIDA-SCORE                                             
014920     IF FS-SCOREOUT = 0                                                 
014930         ADD 1 TO WKS-CASOS-SCORED                                      
014940     ELSE                                                               
014950*             ERROR DE ESCRITURA: SE ABORTA DE INMEDIATO, NO SE         
014960*             SIGUE PROCESANDO CASEIN CON UN ARCHIVO DE SALIDA          
014970*             EN MAL ESTADO                                             
014980         DISPLAY "ERROR ESCRIBIENDO SCOREOUT, CASO "                    
014990                 CA-CASE-NUMBER " FS=" FS-SCOREOUT                      
015000                 UPON CONSOLE                                           
015010         MOVE 91 TO RETURN-CODE                                         
015020         PERFORM 900-CIERRA-ARCHIVOS                                    
015030         STOP RUN                                                       
015040     END-IF.                                                            
015050 700-ESCRIBE-SCOREOUT-E. EXIT.                                          
015060*------------> SERIE 750, ACUMULACION DE CONTROL TOTALES <--------      
015070*             SUMA EL CASO A SU CONTADOR DE CLASE DE TIMING Y           
015080*             ACUMULA TOKENS Y COSTO PARA EL REPORTE RESUMEN DE         
015090*             LA SERIE 800; ESTOS TOTALES NO SE ESCRIBEN A NINGUN       
015100*             ARCHIVO HASTA EL CIERRE DEL JOB                           
015110 750-ACUMULA-CLASE SECTION.                                             
015120*             UN SOLO CONTADOR RECIBE EL CASO, SEGUN LA CLASE QUE       
015130*             LE ASIGNO EL MOTOR DE DECISION                            
015140     EVALUATE TRUE                                                      
015150*             CONTADOR DE CASOS EN CONSTITUICAO INMEDIATA               
015160         WHEN WKS-TIMING-BASE-CALC = 'AGORA_CONSTITUICAO'               
015170             ADD 1 TO WKS-CONT-AGORA-CONST                              
015180*             CONTADOR DE CASOS EN SUSTITUICAO INMEDIATA                
015190         WHEN WKS-TIMING-BASE-CALC = 'AGORA_SUBSTITUICAO'               
015200             ADD 1 TO WKS-CONT-AGORA-SUBST                              
015210*             CONTADOR DE CASOS EN SEGUIMIENTO                          
015220         WHEN WKS-TIMING-BASE-CALC = 'ACOMPANHAR'                       
015230             ADD 1 TO WKS-CONT-ACOMPANHAR                               
015240*             CUALQUIER OTRA CLASE (EN LA PRACTICA, SOLO 'PASSOU')      
015250         WHEN OTHER                                                     
015260             ADD 1 TO WKS-CONT-PASSOU                                   
015270     END-EVALUATE                                                       
015280*             TOKENS DE ENTRADA Y SALIDA SE SUMAN AL MISMO TOTAL;       
015290*             EL REPORTE NO LOS DESGLOSA POR SEPARADO                   
015300     ADD CA-INPUT-TOKENS  TO WKS-TOTAL-TOKENS                           
015310     ADD CA-OUTPUT-TOKENS TO WKS-TOTAL-TOKENS                           
015320*             COSTO DEL CASO RECIEN ESCRITO EN SCOREOUT                 
015330     ADD SC-COST-USD      TO WKS-TOTAL-COSTO.                           
015340 750-ACUMULA-CLASE-E. EXIT.                                             
015350*------------> SERIE 800, REPORTE RESUMEN DE CONTROL <------------      
015360*             EMITE EL REPORTE RPTOUT DE FIN DE CORRIDA: TITULO         
015370*             CON FECHA, LOS 7 CONTADORES DE CASOS (LEIDOS,             
015380*             PUNTEADOS, EN ERROR Y LAS 4 CLASES DE TIMING) Y LOS       
015390*             TOTALES DE TOKENS Y COSTO ACUMULADOS EN 750               
015400 800-ESTADISTICAS SECTION.                                              
015410*             ORDEN FIJO DE LAS 4 SECCIONES DEL REPORTE: TITULO,        
015420*             CONTADORES, TOKENS, COSTO                                 
015430     PERFORM 801-ESCRIBE-TITULO                                         
015440     PERFORM 802-ESCRIBE-CONTADOR                                       
015450     PERFORM 809-ESCRIBE-TOTAL-TOKENS                                   
015460     PERFORM 810-ESCRIBE-TOTAL-COSTO.                                   
015470 800-ESTADISTICAS-E. EXIT.                                              
015480*             LINEA DE TITULO CON LA FECHA DE CORRIDA LEIDA DE          
015490*             RUNPARM EN 130-LEE-PARM-FECHA                             
015500 801-ESCRIBE-TITULO SECTION.                                            
015510*             LIMPIA EL BUFFER DE IMPRESION ANTES DE ARMAR LA LINEA     
015520     MOVE SPACES TO RPTOUT-LINEA                                        
015530*             TEXTO FIJO DEL TITULO DEL REPORTE                         
015540     MOVE                                                               
015550     'TIMING SCORING BATCH SUMMARY            RUN DATE: '               
015560         TO RPT-LT-TITULO                                               
015570*             FECHA DE CORRIDA GUARDADA EN 130-LEE-PARM-FECHA           
015580     MOVE WKS-FECHA-CORRIDA-X TO RPT-LT-FECHA                           
015590     WRITE RPTOUT-LINEA.                                                
015600 801-ESCRIBE-TITULO-E. EXIT.                                            
015610*     ----- LAS 7 LINEAS DE CONTADORES COMPARTEN FORMATO -----          
015620*             CASES READ / SCORED / IN ERROR SON LOS TOTALES            
015630*             GLOBALES DEL JOB; LAS 4 LINEAS INDENTADAS DEBAJO          
015640*             DESGLOSAN LOS CASOS PUNTEADOS POR CLASE DE TIMING         
015650*             Y DEBEN SUMAR EL MISMO TOTAL QUE CASES SCORED             
015660 802-ESCRIBE-CONTADOR SECTION.                                          
015670*             LINEA 1: TOTAL DE CASOS LEIDOS DE CASEIN                  
015680*             CADA LINEA REUTILIZA RPTOUT-LINEA; EL MOVE SPACES         
015690*             EVITA ARRASTRAR RESTOS DE LA LINEA ANTERIOR               
015700     MOVE SPACES TO RPTOUT-LINEA                                        
015710     MOVE 'CASES READ:            ' TO RPT-LC-TEXTO                     
015720     MOVE WKS-CASOS-LEIDOS TO RPT-LC-VALOR                              
015730     WRITE RPTOUT-LINEA                                                 
015740*             LINEA 2: CASOS QUE LLEGARON A ESCRIBIR SCOREOUT           
015750     MOVE SPACES TO RPTOUT-LINEA                                        
015760     MOVE 'CASES SCORED:          ' TO RPT-LC-TEXTO                     
015770     MOVE WKS-CASOS-SCORED TO RPT-LC-VALOR                              
015780     WRITE RPTOUT-LINEA                                                 
015790*             LINEA 3: CASOS DESCARTADOS POR 210-VALIDA-REGISTRO        
015800     MOVE SPACES TO RPTOUT-LINEA                                        
015810     MOVE 'CASES IN ERROR:        ' TO RPT-LC-TEXTO                     
015820     MOVE WKS-CASOS-ERROR TO RPT-LC-VALOR                               
015830     WRITE RPTOUT-LINEA                                                 
015840*             LINEA 4: DESGLOSE POR CLASE - AGORA CONSTITUICAO          
015850*             LAS 4 LINEAS DE DESGLOSE VAN INDENTADAS CON DOS           
015860*             ESPACIOS PARA DIFERENCIARLAS DE LOS TOTALES GLOBALES      
015870     MOVE SPACES TO RPTOUT-LINEA                                        
015880     MOVE '  AGORA CONSTITUICAO:  ' TO RPT-LC-TEXTO                     
015890     MOVE WKS-CONT-AGORA-CONST TO RPT-LC-VALOR                          
015900     WRITE RPTOUT-LINEA                                                 
015910*             LINEA 5: DESGLOSE POR CLASE - AGORA SUBSTITUICAO          
015920     MOVE SPACES TO RPTOUT-LINEA                                        
015930     MOVE '  AGORA SUBSTITUICAO:  ' TO RPT-LC-TEXTO                     
015940     MOVE WKS-CONT-AGORA-SUBST TO RPT-LC-VALOR                          
015950     WRITE RPTOUT-LINEA                                                 
015960*             LINEA 6: DESGLOSE POR CLASE - ACOMPANHAR                  
015970     MOVE SPACES TO RPTOUT-LINEA                                        
015980     MOVE '  ACOMPANHAR:          ' TO RPT-LC-TEXTO                     
015990     MOVE WKS-CONT-ACOMPANHAR TO RPT-LC-VALOR                           
016000     WRITE RPTOUT-LINEA                                                 
016010*             LINEA 7: DESGLOSE POR CLASE - PASSOU; LA SUMA DE          
016020*             ESTAS 4 LINEAS DEBE IGUALAR CASES SCORED DE LA LINEA 2    
016030     MOVE SPACES TO RPTOUT-LINEA                                        
016040     MOVE '  PASSOU:              ' TO RPT-LC-TEXTO                     
016050     MOVE WKS-CONT-PASSOU TO RPT-LC-VALOR                               
016060     WRITE RPTOUT-LINEA.                                                
016070 802-ESCRIBE-CONTADOR-E. EXIT.                                          
                                                                                
016090 809-ESCRIBE-TOTAL-TOKENS SECTION.                                      
016100*             TOTAL DE TOKENS DE ENTRADA MAS SALIDA DE TODOS LOS        
016110*             CASOS PUNTEADOS EN LA CORRIDA                             
016120     MOVE SPACES TO RPTOUT-LINEA                                        
016130     MOVE 'TOTAL TOKENS:      ' TO RPT-LTK-TEXTO                        
016140     MOVE WKS-TOTAL-TOKENS TO RPT-LTK-VALOR                             
016150     WRITE RPTOUT-LINEA.                                                
016160 809-ESCRIBE-TOTAL-TOKENS-E. EXIT.                                      
016170*             COSTO TOTAL EN USD, SUMA DE SC-COST-USD DE CADA           
016180*             CASO ESCRITO EN 700-ESCRIBE-SCOREOUT                      
016190 810-ESCRIBE-TOTAL-COSTO SECTION.                                       
016200     MOVE SPACES TO RPTOUT-LINEA                                        
016210     MOVE 'TOTAL COST USD:   ' TO RPT-LCO-TEXTO                         
016220     MOVE WKS-TOTAL-COSTO TO RPT-LCO-VALOR                              
016230     WRITE RPTOUT-LINEA.                                                
016240 810-ESCRIBE-TOTAL-COSTO-E. EXIT.                                       
016250*                ----- CIERRE DE ARCHIVOS -----                         
016260*             CIERRA LOS 5 ARCHIVOS DEL JOB; SE LLAMA TANTO AL          
016270*             FINAL NORMAL DEL BATCH COMO DESDE EL ABORT POR            
016280*             ERROR DE ESCRITURA EN 700, PARA NO DEJAR ARCHIVOS         
016290*             ABIERTOS AL TERMINAR EL PASO                              
016300 900-CIERRA-ARCHIVOS SECTION.                                           
016310*             CIERRE EN EL MISMO ORDEN EN QUE SE ABRIERON EN 110        
016320*             ENTRADA PRIMERO                                           
016330*             RUNPARM YA SE LEYO POR COMPLETO EN 130, SOLO QUEDA        
016340*             CERRARLO                                                  
016350     CLOSE RUNPARM                                                      
016360*             MODELRAT YA SE CARGO POR COMPLETO EN 120 A LA TABLA       
016370*             EN MEMORIA                                                
016380     CLOSE MODELRAT                                                     
016390*             CASEIN PUDO QUEDAR ABIERTO TANTO EN FIN NORMAL (EOF)      
016400*             COMO EN UN ABORT POR ERROR DE ESCRITURA EN 700            
016410     CLOSE CASEIN                                                       
016420*             SALIDA DESPUES; RPTOUT SE CIERRA AL FINAL PORQUE          
016430*             ES EL ULTIMO ARCHIVO QUE RECIBE ESCRITURAS DEL PASO       
016440     CLOSE SCOREOUT                                                     
016450     CLOSE RPTOUT.                                                      
016460 900-CIERRA-ARCHIVOS-E. EXIT.                                           
