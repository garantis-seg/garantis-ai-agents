000100******************************************************************
000110*  COPYBOOK    : CATEGOUT                                        *
000120*  APLICACION  : SEGUROS - GARANTIAS JUDICIALES                  *
000130*  DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL BATCH DE      *
000140*              : POST-PROCESO DE CATEGORIZACION (CATEG-OUT),     *
000150*              : ESCRITO POR SGJ31002 AL ARCHIVO CATEGOUT.       *
000160*  LONGITUD    : 100 POSICIONES                                  *
000170******************************************************************
000180*  HISTORIAL DE CAMBIOS                                          *
000190*  FECHA       PROGRAMADOR  PETICION   DESCRIPCION               *
000200*  15/05/1991  PEDR         INIC-0002  CREACION DEL LAYOUT       *
000210******************************************************************
000220 01  REG-SALIDA-CATEGORIA.
000230     05  CO-EDITAL-ID             PIC X(10).
000240     05  CO-L1-TYPE               PIC X(07).
000250         88  CO-L1-TYPE-SERVICO           VALUE 'SERVICO'.
000260         88  CO-L1-TYPE-PRODUTO           VALUE 'PRODUTO'.
000270     05  CO-L2-REVIEW             PIC X(01).
000280         88  CO-L2-REVIEW-SI              VALUE 'Y'.
000290     05  CO-L3-REVIEW             PIC X(01).
000300         88  CO-L3-REVIEW-SI              VALUE 'Y'.
000310     05  CO-TITLE                 PIC X(60).
000320     05  FILLER                   PIC X(21).
