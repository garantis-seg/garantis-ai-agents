000100******************************************************************
000110*  COPYBOOK    : SCOREOUT                                        *
000120*  APLICACION  : SEGUROS - GARANTIAS JUDICIALES                  *
000130*  DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA DEL BATCH DE      *
000140*              : PUNTEO DE OPORTUNIDAD (SCORED-CASE), ESCRITO    *
000150*              : POR SGJ31001 AL ARCHIVO SCOREOUT.  UN REGISTRO  *
000160*              : POR EXPEDIENTE PROCESADO CON EXITO.             *
000170*  LONGITUD    : 150 POSICIONES (VER NOTA DE CAMBIO 14/07/1999)  *
000180******************************************************************
000190*  HISTORIAL DE CAMBIOS                                          *
000200*  FECHA       PROGRAMADOR  PETICION   DESCRIPCION               *
000210*  10/03/1989  PEDR         INIC-0001  CREACION DEL LAYOUT       *
000220*  14/07/1999  EEDR         REQ-00912  EL ANALISIS DE PETICION   *
000230*              00912 DETECTO QUE LOS 13 CAMPOS DE NEGOCIO DE     *
000240*              ESTE REGISTRO (SIN CONTAR RELLENO) SUMAN 141      *
000250*              POSICIONES Y NO 130 COMO TENIA DOCUMENTADO EL     *
000260*              MANUAL DE ARCHIVOS; SE AMPLIA EL RELLENO Y SE     *
000270*              FIJA LA LONGITUD REAL EN 150 PARA NO TRUNCAR      *
000280*              NINGUN CAMPO.  NO CAMBIA NINGUN PIC DE NEGOCIO.   *
000290*  03/03/2004  PEDR         REQ-01310  AUDITORIA DETECTO QUE EL  *
000300*              TEXTO DE RECOMENDACAO PARA AGORA_SUBSTITUICAO     *
000310*              (64 BYTES) NO CABIA EN SC-RECOMENDACAO PIC X(60)  *
000320*              Y LA MOVE LO TRUNCABA, PERDIENDO LA PALABRA       *
000330*              FINAL "ENTE"; LA MISMA REQ-00912 YA HABIA FIJADO  *
000340*              LA LONGITUD DEL REGISTRO PARA QUE ESTO NO PASARA. *
000350*              SE AMPLIA SC-RECOMENDACAO A 64 Y SE REDUCE EL     *
000360*              RELLENO A 5; LA LONGITUD TOTAL DEL REGISTRO NO    *
000370*              CAMBIA (SIGUE EN 150).                            *
000380******************************************************************
000390 01  REG-SALIDA-SCORE.
000400     05  SC-CASE-NUMBER           PIC X(20).
000410     05  SC-TIMING-BASE           PIC X(20).
000420        88  SC-BASE-AGORA-CONSTITUICAO VALUE 'AGORA_CONSTITUICAO'.
000430        88  SC-BASE-AGORA-SUBSTITUICAO VALUE 'AGORA_SUBSTITUICAO'.
000440         88  SC-BASE-ACOMPANHAR           VALUE 'ACOMPANHAR'.
000450         88  SC-BASE-PASSOU               VALUE 'PASSOU'.
000460     05  SC-TIMING-LEGACY         PIC X(10).
000470         88  SC-LEGACY-AGORA              VALUE 'AGORA'.
000480         88  SC-LEGACY-ACOMPANHAR         VALUE 'ACOMPANHAR'.
000490         88  SC-LEGACY-PASSOU             VALUE 'PASSOU'.
000500     05  SC-SCORE-BASE            PIC 9(02).
000510     05  SC-PENALTY-COUNT         PIC 9(02).
000520     05  SC-BONUS-COUNT           PIC 9(02).
000530     05  SC-GRAVE-MULT            PIC 9V99.
000540     05  SC-SCORE-FINAL           PIC 9(02).
000550     05  SC-DIAS-PRIMARIO         PIC S9(05) SIGN IS LEADING.
000560     05  SC-DIAS-RECENTE          PIC S9(05) SIGN IS LEADING.
000570     05  SC-TEMPORAL-VALID        PIC X(01).
000580         88  SC-TEMPORAL-VALID-SI         VALUE 'Y'.
000590     05  SC-COST-USD              PIC 9(03)V9(06).
000600     05  SC-RECOMENDACAO          PIC X(64).                      R01310
000610     05  FILLER                   PIC X(05).                      R00912
000620