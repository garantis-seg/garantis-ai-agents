000100******************************************************************      
000110* FECHA       : 09/03/1990                                       *      
000120* PROGRAMADOR : PEDRO ENRIQUE DAVILA RIOS                        *      
000130* APLICACION  : FIANZAS                                          *      
000140* PROGRAMA    : SGJ31003, CONTEO DE VEREDICTOS DE VALIDACION DE  *      
000150*             : DOMINIO                                          *      
000160* TIPO        : BATCH                                            *      
000170* DESCRIPCION : LEE EL VEREDICTO DE VALIDACION DE CADA DOMINIO   *      
000180*             : (EXITO/FRACASO DE LA CORRIDA Y VALIDEZ DEL       *      
000190*             : DOMINIO YA DETERMINADOS AGUAS ARRIBA) Y ACUMULA  *      
000200*             : LOS TOTALES DE DOMINIOS VALIDOS, INVALIDOS Y EN  *      
000210*             : ERROR PARA EL REPORTE DE CONTROL DE LA CORRIDA   *      
000220* ARCHIVOS    : DOMAININ                                         *      
000230* PROGRAMA(S) : NO APLICA                                        *      
000240******************************************************************      
000250*  HISTORIAL DE CAMBIOS                                          *      
000260*  FECHA       PROG  PETICION    DESCRIPCION                     *      
000270*  09/03/1990  PEDR  INIC-0003   CREACION DEL PROGRAMA           *      
000280*  30/01/1996  JAL   REQ-00441   SE SEPARA EL CONTEO DE ERROR DEL*      
000290*              CONTEO DE INVALIDO; ANTES SE SUMABAN JUNTOS       *      
000300*  22/11/1998  EEDR  Y2K-0047    REVISION GENERAL (NO APLICA, NO *      
000310*              TIENE CAMPOS DE FECHA)                            *      
000320*  19/09/2002  JAL   REQ-01201   SE TABULA EL RESUMEN DE CONSOLA *      
000330*              Y SE AGREGA ALERTA DE CONSOLA CON EL DOMINIO      *      
000340*              CUANDO EL VEREDICTO VIENE EN ERROR                *      
000350******************************************************************      
000360*             NOMBRE DEL PASO DE JCL Y DEL MIEMBRO EN LA LIBRERIA       
000370*             FUENTE DE LA APLICACION DE FIANZAS                        
000380 IDENTIFICATION DIVISION.                                               
000390 PROGRAM-ID.    SGJ31003.                                               
000400*             PROGRAMADOR ORIGINAL; VER HISTORIAL DE CAMBIOS ARRIBA     
000410*             PARA LAS MANOS QUE SIGUIERON                              
000420 AUTHOR.        PEDRO ENRIQUE DAVILA RIOS.                              
000430 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DIVISION FIANZAS.              
000440 DATE-WRITTEN.  09/03/1990.                                             
000450*             SE DEJA EN BLANCO; EL OPERADOR DE COMPILACION LO          
000460*             COMPLETA AL GENERAR EL LOAD MODULE                        
000470 DATE-COMPILED.                                                         
000480 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                  
000490*             ESTE ES EL PASO MAS CORTO DE LOS TRES DEL BATCH DE        
000500*             FIANZAS: SOLO CUENTA VEREDICTOS, NO ESCRIBE ARCHIVO       
000510 ENVIRONMENT DIVISION.                                                  
000520 CONFIGURATION SECTION.                                                 
000530 SPECIAL-NAMES.                                                         
000540*             C01 QUEDA DECLARADO POR CONSISTENCIA CON LOS DEMAS        
000550*             PROGRAMAS DEL SHOP, AUNQUE ESTE PASO NO IMPRIME RPTOUT    
000560     C01 IS TOP-OF-FORM.                                                
000570 INPUT-OUTPUT SECTION.                                                  
000580 FILE-CONTROL.                                                          
000590*--------> UNICA ENTRADA DEL PASO: UN VEREDICTO POR DOMINIO, YA         
000600*           RESUELTO AGUAS ARRIBA (EXITO/FRACASO Y VALIDO/INVALIDO)     
000610     SELECT DOMAININ ASSIGN TO DOMAININ                                 
000620                     FILE STATUS IS FS-DOMAININ.                        
000630 DATA DIVISION.                                                         
000640 FILE SECTION.                                                          
000650*             LAYOUT DEL VEREDICTO EN COPYBOOK DOMAININ.CPY             
000660 FD  DOMAININ.                                                          
000670     COPY DOMAININ.                                                     
000680 WORKING-STORAGE SECTION.                                               
000690*             VARIABLE FILE STATUS DEL UNICO ARCHIVO DEL PASO           
000700 01  WKS-ESTADOS-ARCHIVOS.                                              
000710     05  FS-DOMAININ             PIC 9(02) VALUE ZEROS.                 
000720*                     SWITCH DE CONTROL DE LECTURA                      
000730 01  WKS-SWITCHES.                                                      
000740*             FIN DE ARCHIVO DE DOMAININ (CORTA EL PERFORM UNTIL        
000750*             DEL PARRAFO 100-MAIN)                                     
000760     05  WKS-FIN-DOMAININ        PIC X(01) VALUE 'N'.                   
000770         88  WKS-FIN-DOMAININ-SI          VALUE 'Y'.                    
000780*             ALIMENTAN EL RESUMEN DE CONSOLA (SERIE 130) AL FINAL      
000790*             DE LA CORRIDA; EL ORDEN DE LOS 5 CAMPOS DEBE COINCIDIR    
000800*             CON TSB-ETIQUETAS-RESUMEN MAS ABAJO                       
000810 01  WKS-CONTADORES-LOTE.                                               
000820*             TOTAL DE VEREDICTOS LEIDOS DE DOMAININ                    
000830     05  WKS-DOMINIOS-LEIDOS     PIC 9(07) COMP VALUE 0.                
000840*             DESDE LA REQ-00441 SOLO CUENTA AQUI LO QUE PASO LA        
000850*             VALIDACION Y NO VINO EN ERROR                             
000860     05  WKS-DOMINIOS-VALIDOS    PIC 9(07) COMP VALUE 0.                
000870*             FALLO LA VALIDACION DE DOMINIO, PERO LA CORRIDA DE        
000880*             VALIDACION EN SI MISMA TERMINO CON EXITO (DV-SUCCESS-SI)  
000890     05  WKS-DOMINIOS-INVALIDOS  PIC 9(07) COMP VALUE 0.                
000900*             LA CORRIDA DE VALIDACION AGUAS ARRIBA FALLO PARA ESTE     
000910*             DOMINIO (DV-SUCCESS-NO); NO SE SABE SI ES VALIDO O NO     
000920     05  WKS-DOMINIOS-ERROR      PIC 9(07) COMP VALUE 0.                
000930*             SUMA DE CONTROL: VALIDOS + INVALIDOS + ERROR, DEBE        
000940*             IGUALAR WKS-DOMINIOS-LEIDOS (VER 130-ESTADISTICS)         
000950     05  WKS-DOMINIOS-TOTAL      PIC 9(07) COMP VALUE 0.                
000960*             TABLA DE CONTADORES PARA EL RESUMEN POR CONSOLA, EN       
000970*             EL MISMO ORDEN DE TSB-ETIQUETAS-RESUMEN                   
000980 01  WKS-CONTADORES-TABLA REDEFINES WKS-CONTADORES-LOTE.                
000990     05  WKS-CONTADOR-VALOR      PIC 9(07) COMP OCCURS 5 TIMES.         
001000 01  WKS-IDX-CONTADOR            PIC 9(02) COMP VALUE 0.                
001010 01  WKS-EDITADO-TOTAL           PIC ZZZZZZ9.                           
001020*             ETIQUETAS DEL RESUMEN, UNA POR CADA CONTADOR DE           
001030*             WKS-CONTADORES-TABLA, EN EL MISMO ORDEN                   
001040 01  TSB-ETIQUETAS-RESUMEN-INIC.                                        
001050     05  FILLER  PIC X(29) VALUE '  DOMINIOS LEIDOS .......... '.       
001060     05  FILLER  PIC X(29) VALUE '  DOMINIOS VALIDOS ......... '.       
001070     05  FILLER  PIC X(29) VALUE '  DOMINIOS INVALIDOS ....... '.       
001080     05  FILLER  PIC X(29) VALUE '  DOMINIOS EN ERROR ........ '.       
001090     05  FILLER  PIC X(29) VALUE '  TOTAL CONTROLADO ......... '.       
001100 01  TSB-ETIQUETAS-RESUMEN REDEFINES TSB-ETIQUETAS-RESUMEN-INIC.        
001110     05  TSB-ETIQUETA-TXT        PIC X(29) OCCURS 5 TIMES.              
001120*             AREA DE DIAGNOSTICO PARA DOMINIOS EN ERROR - LAS          
001130*             TERMINALES DE OPERACION SOLO MUESTRAN 20 POSICIONES,      
001140*             POR LO QUE EL DOMINIO SE PARTE EN DOS MITADES PARA        
001150*             LA ALERTA DE CONSOLA (VER PARRAFO 200)                    
001160 01  WKS-DOMINIO-TRABAJO         PIC X(40).                             
001170 01  WKS-DOMINIO-TABLA REDEFINES WKS-DOMINIO-TRABAJO.                   
001180     05  WKS-DOMINIO-1RA-MITAD   PIC X(20).                             
001190     05  WKS-DOMINIO-2DA-MITAD   PIC X(20).                             
001200 PROCEDURE DIVISION.                                                    
001210*----------------------->  MAIN SECTION  <-----------------------*      
001220*             SECUENCIA DE LA CORRIDA: ABRE EL ARCHIVO, CLASIFICA       
001230*             CADA VEREDICTO DE DOMINIO Y EMITE EL RESUMEN DE           
001240*             CONSOLA ANTES DE CERRAR                                   
001250 100-MAIN SECTION.                                                      
001260     PERFORM 110-OPEN-DATA                                              
001270*             LECTURA ANTICIPADA (PRIMING READ) ANTES DEL PERFORM       
001280*             UNTIL, PARA NO PROCESAR UN REGISTRO QUE NO EXISTE         
001290     PERFORM 120-LEE-DOMAININ                                           
001300     PERFORM 200-PROCESA-DOMINIO UNTIL WKS-FIN-DOMAININ-SI              
001310     PERFORM 130-ESTADISTICS                                            
001320*             EL CIERRE VA DESPUES DEL RESUMEN PARA QUE LOS             
001330*             CONTADORES IMPRESOS REFLEJEN TODO LO LEIDO                
001340     PERFORM 140-CLOSE-DATA                                             
001350     STOP RUN.                                                          
001360 100-MAIN-E. EXIT.                                                      
                                                                                
001380*                ----- APERTURA DE ARCHIVOS -----                       
001390*             UN SOLO ARCHIVO DE ENTRADA EN ESTE PASO; CUALQUIER        
001400*             FS DISTINTO DE CERO ES FATAL                              
001410 110-OPEN-DATA SECTION.                                                 
001420     OPEN INPUT DOMAININ                                                
001430     IF FS-DOMAININ NOT = 0                                             
001440         DISPLAY "ERROR ABRIENDO DOMAININ EN SGJ31003 - FS="            
001450                 FS-DOMAININ UPON CONSOLE                               
001460*             RETURN-CODE 91 ES EL CODIGO DE ABORT ESTANDAR DEL         
001470*             SHOP PARA ERRORES FATALES DE APERTURA                     
001480         MOVE 91 TO RETURN-CODE                                         
001490         STOP RUN                                                       
001500     END-IF.                                                            
001510 110-OPEN-DATA-E. EXIT.                                                 
                                                                                
001530*             LECTURA SECUENCIAL SIMPLE; EL SWITCH DE FIN DE            
001540*             ARCHIVO CORTA EL PERFORM UNTIL DE 100-MAIN                
001550 120-LEE-DOMAININ SECTION.                                              
001560     READ DOMAININ                                                      
001570         AT END SET WKS-FIN-DOMAININ-SI TO TRUE                         
001580     END-READ.                                                          
001590 120-LEE-DOMAININ-E. EXIT.                                              
001600*------------> SERIE 200, CLASIFICACION DE UN VEREDICTO <---------      
001610*          ----- UN DOMINIO EN ERROR NUNCA CUENTA COMO INVALIDO         
001620*          ----- DESDE LA REQ-00441 -----                               
001630*             ANTES DE LA REQ-00441 UN DV-SUCCESS-NO SE SUMABA AL       
001640*             MISMO CONTADOR QUE UN DOMINIO INVALIDO, MEZCLANDO         
001650*             "LA VALIDACION FALLO" CON "LA CORRIDA DE VALIDACION       
001660*             FALLO"; AHORA SON CONTADORES SEPARADOS                    
001670 200-PROCESA-DOMINIO SECTION.                                     R00441
001680     ADD 1 TO WKS-DOMINIOS-LEIDOS                                       
001690     IF DV-SUCCESS-NO                                                   
001700*             SE PARTE EL DOMINIO EN DOS MITADES DE 20 POSICIONES       
001710*             PORQUE LA CONSOLA DE OPERACION SOLO MUESTRA 20; LA        
001720*             ALERTA USA SOLO LA PRIMERA MITAD                          
001730         MOVE DV-DOMAIN TO WKS-DOMINIO-TRABAJO                          
001740         DISPLAY "DOMINIO EN ERROR: " WKS-DOMINIO-1RA-MITAD             
001750                 UPON CONSOLE                                           
001760         ADD 1 TO WKS-DOMINIOS-ERROR                                    
001770     ELSE                                                               
001780*             SOLO SE CONSULTA DV-VALID CUANDO LA CORRIDA DE            
001790*             VALIDACION TERMINO CON EXITO (DV-SUCCESS-SI)              
001800         IF DV-VALID-SI                                                 
001810             ADD 1 TO WKS-DOMINIOS-VALIDOS                              
001820         ELSE                                                           
001830             ADD 1 TO WKS-DOMINIOS-INVALIDOS                            
001840         END-IF                                                         
001850     END-IF                                                             
001860*             LECTURA DEL SIGUIENTE VEREDICTO PARA LA PROXIMA           
001870*             VUELTA DEL PERFORM UNTIL EN 100-MAIN                      
001880     PERFORM 120-LEE-DOMAININ.                                          
001890 200-PROCESA-DOMINIO-E. EXIT.                                           
001900*------------> SERIE 130, REPORTE DE CONTROL POR CONSOLA <--------      
001910*             REQ-01201: ANTES ERAN CINCO DISPLAY SEPARADOS, UNO        
001920*             POR CONTADOR; SE TABULO CONTRA WKS-CONTADORES-TABLA       
001930*             Y TSB-ETIQUETAS-RESUMEN PARA NO REPETIR LA MISMA          
001940*             LOGICA DE DISPLAY CINCO VECES                             
001950 130-ESTADISTICS SECTION.                                         R01201
001960*             SUMA DE CONTROL: DEBE IGUALAR WKS-DOMINIOS-LEIDOS;        
001970*             SI NO IGUALA, ALGUN VEREDICTO NO CAYO EN NINGUNA          
001980*             DE LAS TRES RAMAS DE 200-PROCESA-DOMINIO                  
001990     COMPUTE WKS-DOMINIOS-TOTAL =                                       
002000             WKS-DOMINIOS-VALIDOS + WKS-DOMINIOS-INVALIDOS              
002010             + WKS-DOMINIOS-ERROR                                       
002020     DISPLAY "========================================"                 
002030             UPON CONSOLE                                               
002040     DISPLAY "  SGJ31003 - RESUMEN DE VEREDICTOS       "                
002050             UPON CONSOLE                                               
002060*             UN DISPLAY POR CADA UNO DE LOS 5 CONTADORES, EN EL        
002070*             MISMO ORDEN EN QUE QUEDARON DEFINIDOS EN                  
002080*             WKS-CONTADORES-LOTE Y TSB-ETIQUETAS-RESUMEN               
002090     MOVE 1 TO WKS-IDX-CONTADOR                                         
002100     PERFORM 131-ESCRIBE-CONTADOR                                       
002110         UNTIL WKS-IDX-CONTADOR > 5                                     
002120     DISPLAY "========================================"                 
002130             UPON CONSOLE.                                              
002140 130-ESTADISTICS-E. EXIT.                                               
                                                                                
002160*             WKS-CONTADORES-TABLA Y TSB-ETIQUETAS-RESUMEN              
002170*             COMPARTEN EL MISMO INDICE, POR ESO UNA SOLA VUELTA        
002180*             DE ESTE PARRAFO BASTA PARA EMPAREJAR VALOR Y ETIQUETA     
002190 131-ESCRIBE-CONTADOR SECTION.                                          
002200     MOVE WKS-CONTADOR-VALOR(WKS-IDX-CONTADOR)                          
002210         TO WKS-EDITADO-TOTAL                                           
002220     DISPLAY TSB-ETIQUETA-TXT(WKS-IDX-CONTADOR) WKS-EDITADO-TOTAL       
002230             UPON CONSOLE                                               
002240     ADD 1 TO WKS-IDX-CONTADOR.                                         
002250 131-ESCRIBE-CONTADOR-E. EXIT.                                          
                                                                                
002270*                ----- CIERRE DE ARCHIVOS -----                         
002280*             SE CIERRA SIN VALIDAR FS; EL SHOP ACEPTA QUE UN           
002290*             ERROR DE CLOSE AL FINAL DEL PASO NO ES FATAL              
002300 140-CLOSE-DATA SECTION.                                                
002310     CLOSE DOMAININ.                                                    
002320 140-CLOSE-DATA-E. EXIT.                                                
                                                                                
